000100**********************************************************************
000200*                                                                    *
000300*    PLNREC  --  FEEDING PLAN OUTPUT RECORD                         *
000400*    ONE RECORD WRITTEN TO PLANOUT PER DOG SUCCESSFULLY PLANNED BY  *
000500*    DOGFDPLN PARAGRAPH 2800-WRITE-PLAN-RECORD.  DOGS SKIPPED FOR   *
000600*    A MISSING OR EMPTY RECIPE PRODUCE NO PLNREC ROW - SEE THE      *
000700*    ERROR COUNT ON THE FEEDING PLAN REPORT'S CONTROL TOTALS.       *
000800*                                                                    *
000900*    91  KAB  ORIGINAL PLAN OUTPUT LAYOUT                           *
001000*    97  KAB  ADDED WARNING-COUNT SO DOWNSTREAM JOBS CAN FILTER     *
001100*                  ON AAFCO EXCEPTIONS WITHOUT RE-PARSING THE       *
001200*                  PRINT REPORT - WI-2115                           *
001300*                                                                    *
001400**********************************************************************
001500 01  PLAN-RECORD.
001600     05  PLAN-DOG-ID                 PIC 9(5).
001700     05  PLAN-RECIPE-ID              PIC 9(5).
001800     05  PLAN-TARGET-KCAL            PIC 9(5)V99.
001900     05  PLAN-KIBBLE-KCAL            PIC 9(5)V99.
002000     05  PLAN-TREATS-KCAL            PIC 9(5)V99.
002100     05  PLAN-HOMEMADE-KCAL          PIC 9(5)V99.
002200     05  PLAN-PER-MEAL-KCAL          PIC 9(5)V99.
002300     05  PLAN-WARNING-COUNT          PIC 9(2).
002400         88  PLAN-NO-WARNINGS            VALUE ZERO.
002500     05  FILLER                      PIC X(13).

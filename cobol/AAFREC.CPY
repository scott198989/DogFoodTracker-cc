000100**********************************************************************
000200*                                                                    *
000300*    AAFREC  --  AAFCO ADULT-DOG NUTRIENT MINIMUM/MAXIMUM RECORD    *
000400*    NINE REFERENCE ROWS, ONE PER NUTRIENT, EXPRESSED PER 1000      *
000500*    KCAL OF METABOLIZABLE ENERGY.  MAX-PER-1000KCAL OF ZERO MEANS  *
000600*    AAFCO SETS NO CEILING FOR THAT NUTRIENT.  LOADED WHOLE INTO    *
000700*    WS-AAFCO-TABLE BY DOGFDPLN.                                    *
000800*                                                                    *
000900*    91  KAB  ORIGINAL AAFCO ADULT MAINTENANCE TABLE, 9 ROWS        *
001000*                                                                    *
001100**********************************************************************
001200 01  AAFCO-RECORD.
001300     05  AAFCO-NUTRIENT              PIC X(12).
001400         88  AAFCO-IS-PROTEIN            VALUE 'PROTEIN     '.
001500         88  AAFCO-IS-FAT                VALUE 'FAT         '.
001600         88  AAFCO-IS-CALCIUM            VALUE 'CALCIUM     '.
001700         88  AAFCO-IS-PHOSPHORUS         VALUE 'PHOSPHORUS  '.
001800         88  AAFCO-IS-IRON               VALUE 'IRON        '.
001900         88  AAFCO-IS-ZINC               VALUE 'ZINC        '.
002000         88  AAFCO-IS-VITAMIN-A          VALUE 'VITAMIN_A   '.
002100         88  AAFCO-IS-VITAMIN-D          VALUE 'VITAMIN_D   '.
002200         88  AAFCO-IS-VITAMIN-E          VALUE 'VITAMIN_E   '.
002300     05  AAFCO-MIN-PER-1000KCAL      PIC 9(6)V999.
002400     05  AAFCO-MAX-PER-1000KCAL      PIC 9(6)V999.
002500         88  AAFCO-NO-MAXIMUM            VALUE ZERO.
002600     05  FILLER                      PIC X(10).

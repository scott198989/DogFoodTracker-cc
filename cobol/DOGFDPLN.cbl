000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DOGFDPLN.
000300 AUTHOR. K A BALSUBRAMANIAN.
000400 INSTALLATION. VETNUTRI SYSTEMS DIVISION.
000500 DATE-WRITTEN. 04/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  FEEDING PLAN COMPUTE IS RUN NIGHTLY FOR EVERY DOG ON FILE. IT     *
001200*  DETERMINES EACH DOG'S DAILY CALORIE TARGET, SPLITS THAT TARGET    *
001300*  AMONG KIBBLE, TREATS AND A HOMEMADE RECIPE, SCALES THE RECIPE'S   *
001400*  INGREDIENT LINES TO FILL THE HOMEMADE BUDGET, TOTALS THE          *
001500*  RESULTING NUTRIENT INTAKE AND CHECKS IT AGAINST THE AAFCO ADULT   *
001600*  MAINTENANCE TABLE, THEN WRITES A PLAN RECORD AND A PRINTED        *
001700*  FEEDING-PLAN REPORT SECTION FOR EACH DOG.                         *
001800*                                                                    *
001900*J    JCL..                                                          *
002000*                                                                    *
002100* //DOGFDPLN EXEC PGM=DOGFDPLN                                       *
002200* //SYSOUT   DD SYSOUT=*                                             *
002300* //INGRD    DD DISP=SHR,DSN=T54.VETNUTRI.INGRD.DATA                 *
002400* //AAFCO    DD DISP=SHR,DSN=T54.VETNUTRI.AAFCO.DATA                 *
002500* //RCPES    DD DISP=SHR,DSN=T54.VETNUTRI.RCPES.DATA                 *
002600* //DOGS     DD DISP=SHR,DSN=T54.VETNUTRI.DOGS.DATA                  *
002700* //PLANOUT  DD DSN=T54.VETNUTRI.PLANOUT.DATA,                       *
002800* //            DISP=(,CATLG,CATLG),UNIT=USER,                       *
002900* //            SPACE=(CYL,(10,10),RLSE),                            *
003000* //            DCB=(RECFM=FB,LRECL=060,BLKSIZE=0)                   *
003100* //REPORT   DD DSN=T54.VETNUTRI.REPORT.DATA,                        *
003200* //            DISP=(,CATLG,CATLG),UNIT=USER,                       *
003300* //            SPACE=(CYL,(20,20),RLSE),                            *
003400* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                   *
003500* //SYSIPT   DD DUMMY                                                *
003600* //*                                                                *
003700*                                                                    *
003800*P    ENTRY PARAMETERS..                                            *
003900*     NONE.                                                         *
004000*                                                                    *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                             *
004200*     I/O ERROR ON ANY FILE - ABEND.                                *
004300*     DOG REFERENCES A RECIPE NOT ON THE RCPES TABLE, OR A RECIPE    *
004400*        WITH NO LINES - DOG IS SKIPPED, ERROR LINE PRINTED.         *
004500*     NON-POSITIVE WEIGHT ON A DOG RECORD - DOG IS SKIPPED.          *
004600*                                                                    *
004700*C    ELEMENTS INVOKED BY THIS ELEMENT..                            *
004800*                                                                    *
004900*     DFENERGY ---- RER/MER AND ACTIVITY FACTOR                      *
005000*     DFCALALC ---- CALORIE/GRAM CONVERSIONS                         *
005100*     DFAAFCHK ---- PER-1000-KCAL NORMALIZE AND AAFCO CLASSIFY       *
005200*     DFUNITCV ---- KG/LBS CONVERSION FOR THE REPORT HEADER          *
005300*                                                                    *
005400*U    USER CONSTANTS AND TABLES REFERENCED..                        *
005500*     DOGMAX  ---- TABLE SIZE LIMITS                                *
005600*                                                                    *
005700*    91  KAB  ORIGINAL FEEDING PLAN COMPUTE, CONVERTED FROM THE      *
005800*                  PROTOTYPE SPREADSHEET USED BY THE NUTRITION DESK  *
005900*    94  KAB  TARGET-DAILY-KCAL OVERRIDE HONORED AHEAD OF COMPUTED   *
006000*                  MER, PER DOGREC WI-2201                           *
006100*    97  KAB  PLAN RECORD CARRIES WARNING-COUNT NOW - WI-2115        *
006200*    98  RJP  Y2K SCAN OF THIS MEMBER - NO DATE FIELDS, NO CHANGE    *
006300*    99  KAB  INGREDIENT TABLE SEARCH CHANGED FROM LINEAR TO         *
006400*                  SEARCH ALL (BINARY) NOW THAT INGRD EXCEEDS 300    *
006500*                  ROWS - WI-2690                                    *
006600*    03  KAB  DOG-RECIPE-ID OF ZERO OR A RECIPE WITH NO LINES NOW    *
006700*                  SKIPS THE DOG INSTEAD OF ABENDING - WI-3390       *
006710*    08  PMS  TOTAL TARGET KCAL NOW PRINTED AS A CONTROL TOTAL AT    *
006720*                  3000-TERMINATION, NOT JUST ACCUMULATED - WI-3810  *
006730*    08  PMS  NUTRIENT TOTALS LINE SPLIT ACROSS TWO PRINT LINES SO   *
006740*                  IRON, ZINC, AND VITAMINS A/D/E PRINT ALONGSIDE    *
006750*                  KCAL/PROTEIN/FAT/CARBS/CALCIUM/PHOS - WI-3820     *
006760*    08  PMS  INGREDIENT/AAFCO/RECIPE TABLE LOADS NOW CHECK THE      *
006770*                  ROW COUNT AGAINST DOGMAX'S LIMITS AND ABEND ON    *
006780*                  OVERFLOW INSTEAD OF LETTING DOGMAX SIT UNUSED -   *
006790*                  WI-3821                                          *
006800*                                                                    *
006900**********************************************************************
007000 EJECT
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT DOGS-FILE ASSIGN TO DOGS
007800         FILE STATUS IS FS-DOGS.
007900     SELECT INGRD-FILE ASSIGN TO INGRD
008000         FILE STATUS IS FS-INGRD.
008100     SELECT RCPES-FILE ASSIGN TO RCPES
008200         FILE STATUS IS FS-RCPES.
008300     SELECT AAFCO-FILE ASSIGN TO AAFCO
008400         FILE STATUS IS FS-AAFCO.
008500     SELECT PLANOUT-FILE ASSIGN TO PLANOUT
008600         FILE STATUS IS FS-PLANOUT.
008700     SELECT REPORT-FILE ASSIGN TO REPORT
008800         FILE STATUS IS FS-REPORT.
008900 EJECT
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  DOGS-FILE
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS.
009500 01  DOGS-REC                       PIC X(80).
009600 FD  INGRD-FILE
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS.
009900 01  INGRD-REC                      PIC X(110).
010000 FD  RCPES-FILE
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 01  RCPES-REC                      PIC X(60).
010400 FD  AAFCO-FILE
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700 01  AAFCO-REC                      PIC X(40).
010800 FD  PLANOUT-FILE
010900     RECORDING MODE IS F
011000     BLOCK CONTAINS 0 RECORDS.
011100 01  PLANOUT-REC                    PIC X(60).
011200 FD  REPORT-FILE
011300     RECORDING MODE IS F
011400     BLOCK CONTAINS 0 RECORDS.
011500 01  REPORT-REC                     PIC X(132).
011600 EJECT
011700 WORKING-STORAGE SECTION.
011800 01  FILLER                          PIC X(32)
011900     VALUE 'DOGFDPLN WORKING STORAGE BEGINS'.
012000**********************************************************************
012100*                         DATA AREAS                                *
012200**********************************************************************
012300 COPY DOGMAX.
012400 COPY DOGREC.
012500 COPY INGREC.
012600 COPY RCPREC.
012700 COPY AAFREC.
012800 COPY PLNREC.
012900 EJECT
013000**********************************************************************
013100*                     READ ONLY CONSTANTS                           *
013200**********************************************************************
013300 01  READ-ONLY-WORK-AREA.
013400     05  MSG01-IO-ERROR              PIC X(19)
013500                                      VALUE 'I/O ERROR ON FILE -'.
013600* SWITCHES AREA
013700     05  END-OF-FILE-INDICATOR       PIC X(1).
013800         88  END-OF-FILE                 VALUE 'Y'.
013900     05  RECIPE-FOUND-IND            PIC X(1).
014000         88  RECIPE-FOUND                VALUE 'Y'.
014100         88  RECIPE-NOT-FOUND            VALUE 'N'.
014200     05  INGREDIENT-FOUND-IND        PIC X(1).
014300         88  INGREDIENT-FOUND            VALUE 'Y'.
014400         88  INGREDIENT-NOT-FOUND        VALUE 'N'.
014500 EJECT
014600**********************************************************************
014700*                V A R I A B L E   D A T A   A R E A S              *
014800**********************************************************************
014850     05  FILLER                  PIC X(01).
014900 01  FS-STATUS-CODES.
015000     05  FS-DOGS                     PIC X(2).
015100     05  FS-INGRD                    PIC X(2).
015200     05  FS-RCPES                    PIC X(2).
015300     05  FS-AAFCO                    PIC X(2).
015400     05  FS-PLANOUT                  PIC X(2).
015500     05  FS-REPORT                   PIC X(2).
015600 01  FS-STATUS-REDEF REDEFINES FS-STATUS-CODES.
015700     05  FS-STATUS-ENTRY OCCURS 6 TIMES PIC X(2).
015800 01  VARIABLE-WORK-AREA.
015900     05  WS-SUB                      PIC S9(4) COMP VALUE ZERO.
016000     05  WS-DOGS-PROCESSED-CNT       PIC S9(5) COMP-3 VALUE ZERO.
016100     05  WS-DOGS-WARNING-CNT         PIC S9(5) COMP-3 VALUE ZERO.
016200     05  WS-DOGS-ERROR-CNT           PIC S9(5) COMP-3 VALUE ZERO.
016300     05  WS-TOTAL-WARNINGS-CNT       PIC S9(7) COMP-3 VALUE ZERO.
016400     05  WS-TOTAL-TARGET-KCAL        PIC S9(9)V99 COMP-3 VALUE ZERO.
016500     05  WS-TARGET-KCAL              PIC 9(5)V99  VALUE ZERO.
016600     05  WS-HOMEMADE-KCAL            PIC 9(5)V99  VALUE ZERO.
016700     05  WS-PER-MEAL-KCAL            PIC 9(5)V99  VALUE ZERO.
016800     05  WS-RECIPE-TOTAL-KCAL        PIC 9(7)V9999 COMP-3 VALUE ZERO.
016900     05  WS-SCALE-FACTOR             PIC S9(3)V9(6) COMP-3 VALUE ZERO.
017000     05  WS-SCALE-FACTOR-REDEF REDEFINES WS-SCALE-FACTOR.
017100         10  WS-SCALE-SIGN           PIC X.
017200         10  WS-SCALE-DIGITS         PIC 9(9).
017300     05  WS-LOOKUP-ING-ID            PIC 9(5).
017400     05  WS-RCP-FIRST-NDX            PIC S9(4) COMP.
017500     05  WS-RCP-LAST-NDX             PIC S9(4) COMP.
017600     05  WS-WEIGHT-STATUS            PIC X(10).
017700         88  WS-STATUS-NO-TARGET         VALUE 'NO_TARGET '.
017800         88  WS-STATUS-AT-TARGET         VALUE 'AT_TARGET '.
017900         88  WS-STATUS-NEEDS-LOSS        VALUE 'NEEDS_LOSS'.
018000         88  WS-STATUS-NEEDS-GAIN        VALUE 'NEEDS_GAIN'.
018100     05  WS-WEIGHT-DIFF              PIC S9(3)V99 COMP-3.
018150     05  WS-WEIGHT-DIFF-REDEF REDEFINES WS-WEIGHT-DIFF.
018160         10  WS-WEIGHT-DIFF-SIGN     PIC X.
018170         10  WS-WEIGHT-DIFF-DIGITS   PIC 9(4).
018200     05  WS-WEIGHT-LBS               PIC 9(4)V99.
018300 EJECT
018400**********************************************************************
018500*             INGREDIENT TABLE - LOADED, SEARCHED BY 2500          *
018600**********************************************************************
018650     05  FILLER                  PIC X(01).
018700 01  WS-ING-TABLE-AREA.
018800     05  WS-ING-TABLE-CNT            PIC S9(4) COMP VALUE ZERO.
018850     05  FILLER                      PIC X(01).
018900     05  WS-ING-TABLE OCCURS 1 TO 500 TIMES
019000                      DEPENDING ON WS-ING-TABLE-CNT
019100                      ASCENDING KEY IS WS-ING-ID
019200                      INDEXED BY ING-NDX.
019300         10  WS-ING-ID               PIC 9(5).
019400         10  WS-ING-NAME             PIC X(25).
019500         10  WS-ING-KCAL-100G        PIC 9(4)V99.
019600         10  WS-ING-PROTEIN-100G     PIC 9(3)V99.
019700         10  WS-ING-FAT-100G         PIC 9(3)V99.
019800         10  WS-ING-CARBS-100G       PIC 9(3)V99.
019900         10  WS-ING-CALCIUM-100G     PIC 9(5)V99.
020000         10  WS-ING-PHOS-100G        PIC 9(5)V99.
020100         10  WS-ING-IRON-100G        PIC 9(3)V99.
020200         10  WS-ING-ZINC-100G        PIC 9(3)V99.
020300         10  WS-ING-VITA-100G        PIC 9(5)V99.
020400         10  WS-ING-VITD-100G        PIC 9(3)V99.
020500         10  WS-ING-VITE-100G        PIC 9(3)V99.
020600 EJECT
020700**********************************************************************
020800*             RECIPE-LINE TABLE - LOADED, SCANNED BY 2500          *
020900**********************************************************************
021000 01  WS-RCP-TABLE-AREA.
021100     05  WS-RCP-TABLE-CNT            PIC S9(4) COMP VALUE ZERO.
021150     05  FILLER                      PIC X(01).
021200     05  WS-RCP-TABLE OCCURS 1 TO 2000 TIMES
021300                      DEPENDING ON WS-RCP-TABLE-CNT
021400                      INDEXED BY RCP-NDX.
021500         10  WS-RCP-ID               PIC 9(5).
021600         10  WS-RCP-NAME             PIC X(25).
021700         10  WS-RCP-MEALS-PER-DAY    PIC 9(1).
021800         10  WS-RCP-ING-ID           PIC 9(5).
021900         10  WS-RCP-GRAMS            PIC 9(4)V99.
022000 EJECT
022100**********************************************************************
022200*             AAFCO TABLE - LOADED, SCANNED BY 2700                 *
022300**********************************************************************
022400 01  WS-AAFCO-TABLE-AREA.
022500     05  WS-AAFCO-TABLE-CNT          PIC S9(4) COMP VALUE ZERO.
022600     05  WS-AAFCO-TABLE OCCURS 9 TIMES
022700                        INDEXED BY AAFCO-NDX.
022800         10  WS-AAFCO-NUTRIENT       PIC X(12).
022900         10  WS-AAFCO-MIN            PIC 9(6)V999.
023000         10  WS-AAFCO-MAX            PIC 9(6)V999.
023100 EJECT
023200**********************************************************************
023300*          NUTRIENT ACCUMULATORS - CLEARED PER DOG BY 2200         *
023400**********************************************************************
023450     05  FILLER                  PIC X(01).
023500 01  WS-NUTRIENT-TOTALS.
023600     05  WS-TOT-KCAL                 PIC S9(7)V9999 COMP-3.
023700     05  WS-TOT-PROTEIN-G            PIC S9(7)V9999 COMP-3.
023800     05  WS-TOT-FAT-G                PIC S9(7)V9999 COMP-3.
023900     05  WS-TOT-CARBS-G              PIC S9(7)V9999 COMP-3.
024000     05  WS-TOT-CALCIUM-MG           PIC S9(7)V9999 COMP-3.
024100     05  WS-TOT-PHOS-MG              PIC S9(7)V9999 COMP-3.
024200     05  WS-TOT-IRON-MG              PIC S9(7)V9999 COMP-3.
024300     05  WS-TOT-ZINC-MG              PIC S9(7)V9999 COMP-3.
024400     05  WS-TOT-VITA-MCG             PIC S9(7)V9999 COMP-3.
024500     05  WS-TOT-VITD-MCG             PIC S9(7)V9999 COMP-3.
024600     05  WS-TOT-VITE-MG              PIC S9(7)V9999 COMP-3.
024700 EJECT
024800**********************************************************************
024900*             CALL PARAMETER AREAS FOR THE DF SUBPROGRAMS           *
025000**********************************************************************
025050     05  FILLER                  PIC X(01).
025100 01  CALL-ENERGY-AREA.
025200     05  CE-WEIGHT-KG                PIC 9(3)V99.
025300     05  CE-AGE-YEARS                PIC 9(2)V99.
025400     05  CE-TARGET-WEIGHT-KG         PIC 9(3)V99.
025500     05  CE-NEUTERED                 PIC X(1).
025600     05  CE-RER                      PIC 9(5)V99.
025700     05  CE-ACTIVITY-FACTOR          PIC 9(1)V99.
025800     05  CE-MER                      PIC 9(5)V99.
025900     05  CE-RETURN-CODE              PIC X(1).
025950     05  FILLER                  PIC X(01).
026000 01  CALL-CALALC-AREA.
026100     05  CC-FUNCTION-CODE            PIC X(1).
026200     05  CC-TARGET-KCAL              PIC 9(5)V99.
026300     05  CC-KIBBLE-KCAL              PIC 9(5)V99.
026400     05  CC-TREATS-KCAL              PIC 9(5)V99.
026500     05  CC-KCAL-PER-100G            PIC 9(6)V9999.
026600     05  CC-GRAMS                    PIC 9(7)V9999.
026700     05  CC-KCAL                     PIC 9(7)V9999.
026800     05  CC-NUTRIENT-PER-100G        PIC 9(7)V9999.
026900     05  CC-RESULT                   PIC 9(9)V9999.
027000     05  CC-RETURN-CODE              PIC X(1).
027050     05  FILLER                  PIC X(01).
027100 01  CALL-AAFCHK-AREA.
027200     05  CA-NUTRIENT-TOTAL           PIC 9(9)V9(4).
027300     05  CA-TOTAL-KCAL               PIC 9(7)V9(4).
027400     05  CA-MIN-PER-1000             PIC 9(6)V999.
027500     05  CA-MAX-PER-1000             PIC 9(6)V999.
027600     05  CA-PER-1000-VALUE           PIC 9(6)V99.
027700     05  CA-STATUS                   PIC X(1).
027750     05  FILLER                  PIC X(01).
027800 01  CALL-UNITCV-AREA.
027900     05  CU-FUNCTION-CODE            PIC X(1).
028000     05  CU-INPUT-WEIGHT             PIC 9(3)V9999.
028100     05  CU-RESULT-WEIGHT            PIC 9(4)V99.
028200     05  CU-RETURN-CODE              PIC X(1).
028300 EJECT
028400**********************************************************************
028500*                     REPORT PRINT LINES                            *
028600**********************************************************************
028650     05  FILLER                  PIC X(01).
028700 01  RP-HEADER-LINE-1.
028800     05  FILLER                      PIC X(6)  VALUE 'DOG # '.
028900     05  RP-H1-DOG-ID                PIC 9(5).
029000     05  FILLER                      PIC X(3)  VALUE ' - '.
029100     05  RP-H1-DOG-NAME              PIC X(20).
029200     05  FILLER                      PIC X(9)  VALUE ' STATUS: '.
029300     05  RP-H1-STATUS                PIC X(10).
029400     05  FILLER                      PIC X(9)  VALUE ' WEIGHT: '.
029500     05  RP-H1-WEIGHT-LBS            PIC ZZZ9.99.
029600     05  FILLER                      PIC X(5)  VALUE ' LBS.'.
029700     05  FILLER                      PIC X(61) VALUE SPACES.
029800 01  RP-HEADER-LINE-2.
029900     05  FILLER                      PIC X(9)  VALUE 'RECIPE - '.
030000     05  RP-H2-RECIPE-NAME           PIC X(25).
030100     05  FILLER                      PIC X(9)  VALUE ' TARGET '.
030200     05  RP-H2-TARGET-KCAL           PIC ZZZZ9.99.
030300     05  FILLER                      PIC X(9)  VALUE ' KIBBLE '.
030400     05  RP-H2-KIBBLE-KCAL           PIC ZZZZ9.99.
030500     05  FILLER                      PIC X(8)  VALUE ' TREATS '.
030600     05  RP-H2-TREATS-KCAL           PIC ZZZZ9.99.
030700     05  FILLER                      PIC X(41) VALUE SPACES.
030800 01  RP-HEADER-LINE-3.
030900     05  FILLER                      PIC X(10) VALUE 'HOMEMADE '.
031000     05  RP-H3-HOMEMADE-KCAL         PIC ZZZZ9.99.
031100     05  FILLER                      PIC X(12) VALUE ' PER MEAL - '.
031200     05  RP-H3-PER-MEAL-KCAL         PIC ZZZZ9.99.
031300     05  FILLER                      PIC X(10) VALUE ' MEALS - X'.
031400     05  RP-H3-MEALS-PER-DAY         PIC 9(1).
031500     05  FILLER                      PIC X(85) VALUE SPACES.
031600 01  RP-DETAIL-LINE.
031700     05  FILLER                      PIC X(4)  VALUE '  - '.
031800     05  RP-D-ING-NAME               PIC X(25).
031900     05  FILLER                      PIC X(9)  VALUE ' G/DAY - '.
032000     05  RP-D-GRAMS-DAY              PIC ZZZZ9.99.
032100     05  FILLER                      PIC X(10) VALUE ' G/MEAL - '.
032200     05  RP-D-GRAMS-MEAL             PIC ZZZZ9.99.
032300     05  FILLER                      PIC X(10) VALUE ' KCAL/DAY '.
032400     05  RP-D-KCAL-DAY               PIC ZZZZ9.99.
032500     05  FILLER                      PIC X(65) VALUE SPACES.
032600 01  RP-NUTRIENT-LINE.
032700     05  FILLER                      PIC X(19) VALUE 'NUTRIENT TOTALS - K'.
032800     05  RP-N-KCAL                   PIC ZZZZ9.99.
032900     05  FILLER                      PIC X(3)  VALUE ' P-'.
033000     05  RP-N-PROTEIN                PIC ZZZ9.99.
033100     05  FILLER                      PIC X(3)  VALUE ' F-'.
033200     05  RP-N-FAT                    PIC ZZZ9.99.
033300     05  FILLER                      PIC X(3)  VALUE ' C-'.
033400     05  RP-N-CARBS                  PIC ZZZ9.99.
033500     05  FILLER                      PIC X(3)  VALUE ' Z-'.
033600     05  RP-N-CALCIUM                PIC ZZZZZ9.99.
033700     05  FILLER                      PIC X(3)  VALUE ' H-'.
033800     05  RP-N-PHOS                   PIC ZZZZZ9.99.
033900     05  FILLER                      PIC X(29) VALUE SPACES.
033910 01  RP-NUTRIENT-LINE-2.
033920     05  FILLER                      PIC X(19) VALUE 'NUTRIENT TOTALS - I'.
033930     05  RP-N-IRON                   PIC ZZZZZ9.99.
033940     05  FILLER                      PIC X(3)  VALUE ' Z-'.
033950     05  RP-N-ZINC                   PIC ZZZZZ9.99.
033960     05  FILLER                      PIC X(4)  VALUE ' AD-'.
033970     05  RP-N-VITA                   PIC ZZZZZ9.99.
033980     05  FILLER                      PIC X(4)  VALUE ' DD-'.
033990     05  RP-N-VITD                   PIC ZZZZZ9.99.
034000     05  FILLER                      PIC X(4)  VALUE ' ED-'.
034010     05  RP-N-VITE                   PIC ZZZZZ9.99.
034020     05  FILLER                      PIC X(53) VALUE SPACES.
034030 01  RP-AAFCO-LINE.
034100     05  FILLER                      PIC X(4)  VALUE '  - '.
034200     05  RP-A-NUTRIENT               PIC X(12).
034300     05  FILLER                      PIC X(4)  VALUE ' 1K-'.
034400     05  RP-A-PER-1000               PIC ZZZZZ9.99.
034500     05  FILLER                      PIC X(6)  VALUE ' MIN-.'.
034600     05  RP-A-MIN                    PIC ZZZZZ9.99.
034700     05  FILLER                      PIC X(6)  VALUE ' MAX-.'.
034800     05  RP-A-MAX                    PIC ZZZZZ9.99.
034900     05  FILLER                      PIC X(6)  VALUE ' STAT-'.
035000     05  RP-A-STATUS                 PIC X(9).
035100     05  FILLER                      PIC X(60) VALUE SPACES.
035200 01  RP-ERROR-LINE.
035300     05  FILLER                      PIC X(9)  VALUE '**ERROR**'.
035400     05  FILLER                      PIC X(6)  VALUE ' DOG #'.
035500     05  RP-E-DOG-ID                 PIC 9(5).
035600     05  FILLER                      PIC X(2)  VALUE ' -'.
035700     05  RP-E-MESSAGE                PIC X(50).
035800     05  FILLER                      PIC X(60) VALUE SPACES.
035900 01  RP-CONTROL-LINE.
036000     05  FILLER                      PIC X(20) VALUE 'DOGS PROCESSED    - '.
036100     05  RP-C-VALUE                  PIC ZZZZZ9.
036200     05  FILLER                      PIC X(106) VALUE SPACES.
036210 01  RP-CONTROL-KCAL-LINE.
036220     05  FILLER                      PIC X(20)
036230         VALUE 'TOTAL TARGET KCAL - '.
036240     05  RP-CK-VALUE                 PIC ZZZZZZZ9.99.
036250     05  FILLER                      PIC X(101) VALUE SPACES.
036300 01  FILLER                          PIC X(32)
036400     VALUE 'DOGFDPLN WORKING STORAGE ENDS  '.
036500 EJECT
036600 PROCEDURE DIVISION.
036700**********************************************************************
036800*                        MAINLINE LOGIC                             *
036900**********************************************************************
037000 0000-CONTROL-PROCESS.
037100     PERFORM 1000-INITIALIZATION
037200         THRU 1099-INITIALIZATION-EXIT.
037300     PERFORM 1100-OPEN-FILES
037400         THRU 1199-OPEN-FILES-EXIT.
037500     PERFORM 1200-LOAD-INGREDIENT-TABLE
037600         THRU 1299-LOAD-INGREDIENT-TABLE-EXIT.
037700     PERFORM 1300-LOAD-AAFCO-TABLE
037800         THRU 1399-LOAD-AAFCO-TABLE-EXIT.
037900     PERFORM 1400-LOAD-RECIPE-TABLE
038000         THRU 1499-LOAD-RECIPE-TABLE-EXIT.
038100     PERFORM 2000-MAIN-PROCESS
038200         THRU 2099-MAIN-PROCESS-EXIT
038300         UNTIL END-OF-FILE.
038400     PERFORM 3000-TERMINATION
038500         THRU 3099-TERMINATION-EXIT.
038600     GOBACK.
038700 EJECT
038800**********************************************************************
038900*                         INITIALIZATION                           *
039000**********************************************************************
039100 1000-INITIALIZATION.
039200     MOVE SPACE TO END-OF-FILE-INDICATOR.
039300     MOVE ZERO TO WS-DOGS-PROCESSED-CNT WS-DOGS-WARNING-CNT
039400                  WS-DOGS-ERROR-CNT WS-TOTAL-WARNINGS-CNT
039500                  WS-TOTAL-TARGET-KCAL WS-ING-TABLE-CNT
039600                  WS-RCP-TABLE-CNT WS-AAFCO-TABLE-CNT.
039700 1099-INITIALIZATION-EXIT.
039800     EXIT.
039900 EJECT
040000**********************************************************************
040100*                         OPEN ALL FILES                           *
040200**********************************************************************
040300 1100-OPEN-FILES.
040400     OPEN INPUT DOGS-FILE.
040500     IF FS-DOGS NOT = '00'
040600         DISPLAY MSG01-IO-ERROR 'DOGS ' FS-DOGS
040700         GO TO EOJ9900-ABEND
040800     END-IF.
040900     OPEN INPUT INGRD-FILE.
041000     IF FS-INGRD NOT = '00'
041100         DISPLAY MSG01-IO-ERROR 'INGRD ' FS-INGRD
041200         GO TO EOJ9900-ABEND
041300     END-IF.
041400     OPEN INPUT RCPES-FILE.
041500     IF FS-RCPES NOT = '00'
041600         DISPLAY MSG01-IO-ERROR 'RCPES ' FS-RCPES
041700         GO TO EOJ9900-ABEND
041800     END-IF.
041900     OPEN INPUT AAFCO-FILE.
042000     IF FS-AAFCO NOT = '00'
042100         DISPLAY MSG01-IO-ERROR 'AAFCO ' FS-AAFCO
042200         GO TO EOJ9900-ABEND
042300     END-IF.
042400     OPEN OUTPUT PLANOUT-FILE.
042500     IF FS-PLANOUT NOT = '00'
042600         DISPLAY MSG01-IO-ERROR 'PLANOUT ' FS-PLANOUT
042700         GO TO EOJ9900-ABEND
042800     END-IF.
042900     OPEN OUTPUT REPORT-FILE.
043000     IF FS-REPORT NOT = '00'
043100         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
043200         GO TO EOJ9900-ABEND
043300     END-IF.
043400 1199-OPEN-FILES-EXIT.
043500     EXIT.
043600 EJECT
043700**********************************************************************
043800*        LOAD INGREDIENT FILE INTO WS-ING-TABLE (SORTED)           *
043900**********************************************************************
044000 1200-LOAD-INGREDIENT-TABLE.
044100     READ INGRD-FILE INTO INGREDIENT-RECORD
044200         AT END
044300             GO TO 1299-LOAD-INGREDIENT-TABLE-EXIT
044400     END-READ.
044500     IF FS-INGRD NOT = '00'
044600         DISPLAY MSG01-IO-ERROR 'INGRD ' FS-INGRD
044700         GO TO EOJ9900-ABEND
044800     END-IF.
044810     IF WS-ING-TABLE-CNT NOT LESS THAN MAX-ING
044820         DISPLAY 'DOGFDPLN - INGREDIENT TABLE FULL AT ' MAX-ING
044830         GO TO EOJ9900-ABEND
044840     END-IF.
044900     ADD 1 TO WS-ING-TABLE-CNT.
045000     SET ING-NDX TO WS-ING-TABLE-CNT.
045100     MOVE ING-ID              TO WS-ING-ID (ING-NDX).
045200     MOVE ING-NAME            TO WS-ING-NAME (ING-NDX).
045300     MOVE ING-KCAL-PER-100G   TO WS-ING-KCAL-100G (ING-NDX).
045400     MOVE ING-PROTEIN-G-100G  TO WS-ING-PROTEIN-100G (ING-NDX).
045500     MOVE ING-FAT-G-100G      TO WS-ING-FAT-100G (ING-NDX).
045600     MOVE ING-CARBS-G-100G    TO WS-ING-CARBS-100G (ING-NDX).
045700     MOVE ING-CALCIUM-MG-100G TO WS-ING-CALCIUM-100G (ING-NDX).
045800     MOVE ING-PHOS-MG-100G    TO WS-ING-PHOS-100G (ING-NDX).
045900     MOVE ING-IRON-MG-100G    TO WS-ING-IRON-100G (ING-NDX).
046000     MOVE ING-ZINC-MG-100G    TO WS-ING-ZINC-100G (ING-NDX).
046100     MOVE ING-VIT-A-MCG-100G  TO WS-ING-VITA-100G (ING-NDX).
046200     MOVE ING-VIT-D-MCG-100G  TO WS-ING-VITD-100G (ING-NDX).
046300     MOVE ING-VIT-E-MG-100G   TO WS-ING-VITE-100G (ING-NDX).
046400     GO TO 1200-LOAD-INGREDIENT-TABLE.
046500 1299-LOAD-INGREDIENT-TABLE-EXIT.
046600     EXIT.
046700 EJECT
046800**********************************************************************
046900*            LOAD AAFCO'S NINE REFERENCE ROWS                      *
047000**********************************************************************
047100 1300-LOAD-AAFCO-TABLE.
047200     READ AAFCO-FILE INTO AAFCO-RECORD
047300         AT END
047400             GO TO 1399-LOAD-AAFCO-TABLE-EXIT
047500     END-READ.
047600     IF FS-AAFCO NOT = '00'
047700         DISPLAY MSG01-IO-ERROR 'AAFCO ' FS-AAFCO
047800         GO TO EOJ9900-ABEND
047900     END-IF.
047910     IF WS-AAFCO-TABLE-CNT NOT LESS THAN MAX-AAFCO
047920         DISPLAY 'DOGFDPLN - AAFCO TABLE FULL AT ' MAX-AAFCO
047930         GO TO EOJ9900-ABEND
047940     END-IF.
048000     ADD 1 TO WS-AAFCO-TABLE-CNT.
048100     SET AAFCO-NDX TO WS-AAFCO-TABLE-CNT.
048200     MOVE AAFCO-NUTRIENT         TO WS-AAFCO-NUTRIENT (AAFCO-NDX).
048300     MOVE AAFCO-MIN-PER-1000KCAL TO WS-AAFCO-MIN (AAFCO-NDX).
048400     MOVE AAFCO-MAX-PER-1000KCAL TO WS-AAFCO-MAX (AAFCO-NDX).
048500     GO TO 1300-LOAD-AAFCO-TABLE.
048600 1399-LOAD-AAFCO-TABLE-EXIT.
048700     EXIT.
048800 EJECT
048900**********************************************************************
049000*        LOAD RECIPE-ITEM FILE INTO WS-RCP-TABLE (GROUPED)         *
049100**********************************************************************
049200 1400-LOAD-RECIPE-TABLE.
049300     READ RCPES-FILE INTO RECIPE-ITEM-RECORD
049400         AT END
049500             GO TO 1499-LOAD-RECIPE-TABLE-EXIT
049600     END-READ.
049700     IF FS-RCPES NOT = '00'
049800         DISPLAY MSG01-IO-ERROR 'RCPES ' FS-RCPES
049900         GO TO EOJ9900-ABEND
050000     END-IF.
050010     IF WS-RCP-TABLE-CNT NOT LESS THAN MAX-RCP-LINES
050020         DISPLAY 'DOGFDPLN - RECIPE TABLE FULL AT ' MAX-RCP-LINES
050030         GO TO EOJ9900-ABEND
050040     END-IF.
050100     ADD 1 TO WS-RCP-TABLE-CNT.
050200     SET RCP-NDX TO WS-RCP-TABLE-CNT.
050300     MOVE RCP-ID             TO WS-RCP-ID (RCP-NDX).
050400     MOVE RCP-NAME           TO WS-RCP-NAME (RCP-NDX).
050500     MOVE RCP-MEALS-PER-DAY  TO WS-RCP-MEALS-PER-DAY (RCP-NDX).
050600     MOVE RCP-ING-ID         TO WS-RCP-ING-ID (RCP-NDX).
050700     MOVE RCP-GRAMS          TO WS-RCP-GRAMS (RCP-NDX).
050800     GO TO 1400-LOAD-RECIPE-TABLE.
050900 1499-LOAD-RECIPE-TABLE-EXIT.
051000     EXIT.
051100 EJECT
051200**********************************************************************
051300*                        MAIN PROCESS                              *
051400**********************************************************************
051500 2000-MAIN-PROCESS.
051600     PERFORM 2100-READ-NEXT-DOG
051700         THRU 2199-READ-NEXT-DOG-EXIT.
051800     IF NOT END-OF-FILE
051900         PERFORM 2200-PROCESS-DOG
052000             THRU 2299-PROCESS-DOG-EXIT
052100     END-IF.
052200 2099-MAIN-PROCESS-EXIT.
052300     EXIT.
052400 EJECT
052500**********************************************************************
052600*                     READ NEXT DOG RECORD                         *
052700**********************************************************************
052800 2100-READ-NEXT-DOG.
052900     READ DOGS-FILE INTO DOG-RECORD
053000         AT END
053100             SET END-OF-FILE TO TRUE
053200     END-READ.
053300     IF NOT END-OF-FILE
053400         IF FS-DOGS NOT = '00'
053500             DISPLAY MSG01-IO-ERROR 'DOGS ' FS-DOGS
053600             GO TO EOJ9900-ABEND
053700         END-IF
053800     END-IF.
053900 2199-READ-NEXT-DOG-EXIT.
054000     EXIT.
054100 EJECT
054200**********************************************************************
054300*                       PROCESS ONE DOG                            *
054400**********************************************************************
054500 2200-PROCESS-DOG.
054600     INITIALIZE WS-NUTRIENT-TOTALS.
054700     MOVE ZERO TO WS-RECIPE-TOTAL-KCAL WS-SCALE-FACTOR
054800                  WS-TARGET-KCAL WS-HOMEMADE-KCAL
054900                  WS-PER-MEAL-KCAL.
055000     IF DOG-WEIGHT-KG NOT GREATER THAN ZERO
055100         MOVE 'NON-POSITIVE WEIGHT - RECORD REJECTED'
055200             TO RP-E-MESSAGE
055300         PERFORM 2900-REPORT-DOG-ERROR
055400             THRU 2999-REPORT-DOG-ERROR-EXIT
055500         GO TO 2299-PROCESS-DOG-EXIT
055600     END-IF.
055700     PERFORM 2500-LOCATE-RECIPE-LINES
055800         THRU 2599-LOCATE-RECIPE-LINES-EXIT.
055900     IF RECIPE-NOT-FOUND
056000         MOVE 'RECIPE NOT ON FILE OR HAS NO LINES'
056100             TO RP-E-MESSAGE
056200         PERFORM 2900-REPORT-DOG-ERROR
056300             THRU 2999-REPORT-DOG-ERROR-EXIT
056400         GO TO 2299-PROCESS-DOG-EXIT
056500     END-IF.
056600     PERFORM 2300-COMPUTE-ENERGY
056700         THRU 2399-COMPUTE-ENERGY-EXIT.
056800     PERFORM 2400-COMPUTE-HOMEMADE-BUDGET
056900         THRU 2499-COMPUTE-HOMEMADE-BUDGET-EXIT.
057000     PERFORM 2600-SCALE-AND-AGGREGATE
057100         THRU 2699-SCALE-AND-AGGREGATE-EXIT.
057200     PERFORM 2700-CHECK-AAFCO
057300         THRU 2799-CHECK-AAFCO-EXIT.
057400     PERFORM 2800-WRITE-PLAN-RECORD
057500         THRU 2899-WRITE-PLAN-RECORD-EXIT.
057600     PERFORM 2850-PRINT-FEEDING-PLAN
057700         THRU 2859-PRINT-FEEDING-PLAN-EXIT.
057800     ADD 1 TO WS-DOGS-PROCESSED-CNT.
057900     ADD WS-TARGET-KCAL TO WS-TOTAL-TARGET-KCAL.
058000 2299-PROCESS-DOG-EXIT.
058100     EXIT.
058200 EJECT
058300**********************************************************************
058400*        ENERGY-CALC - RER, ACTIVITY FACTOR, MER VIA DFENERGY      *
058500**********************************************************************
058600 2300-COMPUTE-ENERGY.
058700     MOVE DOG-WEIGHT-KG        TO CE-WEIGHT-KG.
058800     MOVE DOG-AGE-YEARS        TO CE-AGE-YEARS.
058900     MOVE DOG-TARGET-WEIGHT-KG TO CE-TARGET-WEIGHT-KG.
059000     MOVE DOG-NEUTERED         TO CE-NEUTERED.
059100     CALL 'DFENERGY' USING CE-WEIGHT-KG
059200                           CE-AGE-YEARS
059300                           CE-TARGET-WEIGHT-KG
059400                           CE-NEUTERED
059500                           CE-RER
059600                           CE-ACTIVITY-FACTOR
059700                           CE-MER
059800                           CE-RETURN-CODE.
059900 2399-COMPUTE-ENERGY-EXIT.
060000     EXIT.
060100 EJECT
060200**********************************************************************
060300*   TARGET/HOMEMADE BUDGET - DOG-STATUS EFFECTIVE KCAL + CALORIE-  *
060400*   ALLOC HOMEMADE-BUDGET FUNCTION                                  *
060500**********************************************************************
060600 2400-COMPUTE-HOMEMADE-BUDGET.
060700     IF DOG-NO-KCAL-OVERRIDE
060800         MOVE CE-MER TO WS-TARGET-KCAL
060900     ELSE
061000         MOVE DOG-TARGET-DAILY-KCAL TO WS-TARGET-KCAL
061100     END-IF.
061200     MOVE '1'                TO CC-FUNCTION-CODE.
061300     MOVE WS-TARGET-KCAL     TO CC-TARGET-KCAL.
061400     MOVE DOG-KIBBLE-KCAL    TO CC-KIBBLE-KCAL.
061500     MOVE DOG-TREATS-KCAL    TO CC-TREATS-KCAL.
061600     CALL 'DFCALALC' USING CC-FUNCTION-CODE
061700                           CC-TARGET-KCAL
061800                           CC-KIBBLE-KCAL
061900                           CC-TREATS-KCAL
062000                           CC-KCAL-PER-100G
062100                           CC-GRAMS
062200                           CC-KCAL
062300                           CC-NUTRIENT-PER-100G
062400                           CC-RESULT
062500                           CC-RETURN-CODE.
062600     MOVE CC-RESULT TO WS-HOMEMADE-KCAL.
062700 2499-COMPUTE-HOMEMADE-BUDGET-EXIT.
062800     EXIT.
062900 EJECT
063000**********************************************************************
063100*      LOCATE THE DOG'S RECIPE LINES IN WS-RCP-TABLE (GROUPED)     *
063200**********************************************************************
063300 2500-LOCATE-RECIPE-LINES.
063400     SET RECIPE-NOT-FOUND TO TRUE.
063500     MOVE ZERO TO WS-RCP-FIRST-NDX WS-RCP-LAST-NDX.
063600     IF DOG-RECIPE-ID = ZERO OR WS-RCP-TABLE-CNT = ZERO
063700         GO TO 2599-LOCATE-RECIPE-LINES-EXIT
063800     END-IF.
063850     PERFORM 2510-SCAN-ONE-RECIPE-LINE
063860         THRU 2519-SCAN-ONE-RECIPE-LINE-EXIT
063870         VARYING RCP-NDX FROM 1 BY 1
063880         UNTIL RCP-NDX > WS-RCP-TABLE-CNT.
064900 2599-LOCATE-RECIPE-LINES-EXIT.
065000     EXIT.
065010 EJECT
065020**********************************************************************
065030*      SCAN ONE RECIPE-LINE ROW WHILE LOCATING A DOG'S RECIPE       *
065040**********************************************************************
065050 2510-SCAN-ONE-RECIPE-LINE.
065060     IF WS-RCP-ID (RCP-NDX) = DOG-RECIPE-ID
065070         IF WS-RCP-FIRST-NDX = ZERO
065080             SET WS-RCP-FIRST-NDX TO RCP-NDX
065090         END-IF
065100         SET WS-RCP-LAST-NDX TO RCP-NDX
065110         SET RECIPE-FOUND TO TRUE
065120     END-IF.
065130 2519-SCAN-ONE-RECIPE-LINE-EXIT.
065140     EXIT.
065150 EJECT
065200**********************************************************************
065300*   RECIPE SCALING (CALORIE-ALLOC) AND NUTRIENT-AGG SUMMATION      *
065400**********************************************************************
065500 2600-SCALE-AND-AGGREGATE.
065600* FIRST PASS - RECIPE TOTAL KCAL AT BASE PORTIONS
065700     MOVE ZERO TO WS-RECIPE-TOTAL-KCAL.
065800     PERFORM 2605-SUM-BASE-LINE
065810         THRU 2609-SUM-BASE-LINE-EXIT
065820         VARYING RCP-NDX FROM WS-RCP-FIRST-NDX BY 1
065830         UNTIL RCP-NDX > WS-RCP-LAST-NDX.
067900* SCALE FACTOR - HOMEMADE-KCAL DIVIDED BY RECIPE-TOTAL-KCAL
068000     IF WS-RECIPE-TOTAL-KCAL GREATER THAN ZERO
068100         COMPUTE WS-SCALE-FACTOR ROUNDED =
068200             WS-HOMEMADE-KCAL / WS-RECIPE-TOTAL-KCAL
068300     ELSE
068400         MOVE ZERO TO WS-SCALE-FACTOR
068500     END-IF.
068600* SECOND PASS - SCALE EACH LINE, PRINT DETAIL, AGGREGATE NUTRIENTS
068700     PERFORM 2620-SCALE-ONE-LINE
068710         THRU 2629-SCALE-ONE-LINE-EXIT
068720         VARYING RCP-NDX FROM WS-RCP-FIRST-NDX BY 1
068730         UNTIL RCP-NDX > WS-RCP-LAST-NDX.
069200 2699-SCALE-AND-AGGREGATE-EXIT.
069300     EXIT.
069310 EJECT
069320**********************************************************************
069330*      SUM ONE RECIPE LINE'S BASE-PORTION KCAL INTO THE RECIPE      *
069340*      TOTAL, USED TO DERIVE THE SCALE FACTOR                       *
069350**********************************************************************
069360 2605-SUM-BASE-LINE.
069370     PERFORM 2610-LOOKUP-INGREDIENT
069380         THRU 2619-LOOKUP-INGREDIENT-EXIT.
069390     IF INGREDIENT-FOUND
069400         MOVE '3' TO CC-FUNCTION-CODE
069410         MOVE WS-RCP-GRAMS (RCP-NDX) TO CC-GRAMS
069420         MOVE WS-ING-KCAL-100G (ING-NDX) TO CC-KCAL-PER-100G
069430         CALL 'DFCALALC' USING CC-FUNCTION-CODE
069440                               CC-TARGET-KCAL
069450                               CC-KIBBLE-KCAL
069460                               CC-TREATS-KCAL
069470                               CC-KCAL-PER-100G
069480                               CC-GRAMS
069490                               CC-KCAL
069500                               CC-NUTRIENT-PER-100G
069510                               CC-RESULT
069520                               CC-RETURN-CODE
069530         ADD CC-RESULT TO WS-RECIPE-TOTAL-KCAL
069540     END-IF.
069550 2609-SUM-BASE-LINE-EXIT.
069560     EXIT.
069570 EJECT
069580**********************************************************************
069590*      LOOKUP AN INGREDIENT IN WS-ING-TABLE (BINARY SEARCH)        *
069600**********************************************************************
069800 2610-LOOKUP-INGREDIENT.
069900     SET INGREDIENT-NOT-FOUND TO TRUE.
070000     MOVE WS-RCP-ING-ID (RCP-NDX) TO WS-LOOKUP-ING-ID.
070100     SEARCH ALL WS-ING-TABLE
070200         AT END
070300             GO TO 2619-LOOKUP-INGREDIENT-EXIT
070400         WHEN WS-ING-ID (ING-NDX) = WS-LOOKUP-ING-ID
070500             SET INGREDIENT-FOUND TO TRUE
070600     END-SEARCH.
070700 2619-LOOKUP-INGREDIENT-EXIT.
070800     EXIT.
070900 EJECT
071000**********************************************************************
071100*   SCALE ONE RECIPE LINE, PRINT DETAIL LINE, ADD TO NUTRIENT      *
071200*   ACCUMULATORS - CALORIE-ALLOC / NUTRIENT-AGG                    *
071300**********************************************************************
071400 2620-SCALE-ONE-LINE.
071500     PERFORM 2610-LOOKUP-INGREDIENT
071600         THRU 2619-LOOKUP-INGREDIENT-EXIT.
071700     IF INGREDIENT-NOT-FOUND
071800         GO TO 2629-SCALE-ONE-LINE-EXIT
071900     END-IF.
072000     COMPUTE CC-GRAMS ROUNDED =
072100         WS-RCP-GRAMS (RCP-NDX) * WS-SCALE-FACTOR.
072200     MOVE '4' TO CC-FUNCTION-CODE.
072300     MOVE WS-ING-KCAL-100G (ING-NDX)     TO CC-NUTRIENT-PER-100G.
072400     CALL 'DFCALALC' USING CC-FUNCTION-CODE CC-TARGET-KCAL
072500                           CC-KIBBLE-KCAL CC-TREATS-KCAL
072600                           CC-KCAL-PER-100G CC-GRAMS CC-KCAL
072700                           CC-NUTRIENT-PER-100G CC-RESULT
072800                           CC-RETURN-CODE.
072900     ADD CC-RESULT TO WS-TOT-KCAL.
073000     MOVE RCP-NDX TO RCP-NDX.
073100     MOVE RP-DETAIL-LINE TO RP-DETAIL-LINE.
073200     MOVE WS-ING-NAME (ING-NDX)   TO RP-D-ING-NAME.
073300     MOVE CC-GRAMS                TO RP-D-GRAMS-DAY.
073400     DIVIDE CC-GRAMS BY WS-RCP-MEALS-PER-DAY (RCP-NDX)
073500         GIVING RP-D-GRAMS-MEAL ROUNDED.
073600     MOVE CC-RESULT               TO RP-D-KCAL-DAY.
073700     WRITE REPORT-REC FROM RP-DETAIL-LINE.
073800     IF FS-REPORT NOT = '00'
073900         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
074000         GO TO EOJ9900-ABEND
074100     END-IF.
074200     PERFORM 2621-ADD-NUTRIENT-PORTION
074300         THRU 2629-ADD-NUTRIENT-PORTION-EXIT.
074400 2629-SCALE-ONE-LINE-EXIT.
074500     EXIT.
074600 EJECT
074700**********************************************************************
074800*      NUTRIENT-AGG - ADD ONE INGREDIENT'S PORTION OF EACH         *
074900*      NUTRIENT TO THE RUNNING TOTALS, VIA DFCALALC FUNCTION '4'   *
075000**********************************************************************
075100 2621-ADD-NUTRIENT-PORTION.
075200     MOVE '4' TO CC-FUNCTION-CODE.
075300     MOVE WS-ING-PROTEIN-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
075400     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
075500     ADD CC-RESULT TO WS-TOT-PROTEIN-G.
075600     MOVE WS-ING-FAT-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
075700     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
075800     ADD CC-RESULT TO WS-TOT-FAT-G.
075900     MOVE WS-ING-CARBS-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
076000     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
076100     ADD CC-RESULT TO WS-TOT-CARBS-G.
076200     MOVE WS-ING-CALCIUM-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
076300     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
076400     ADD CC-RESULT TO WS-TOT-CALCIUM-MG.
076500     MOVE WS-ING-PHOS-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
076600     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
076700     ADD CC-RESULT TO WS-TOT-PHOS-MG.
076800     MOVE WS-ING-IRON-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
076900     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
077000     ADD CC-RESULT TO WS-TOT-IRON-MG.
077100     MOVE WS-ING-ZINC-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
077200     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
077300     ADD CC-RESULT TO WS-TOT-ZINC-MG.
077400     MOVE WS-ING-VITA-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
077500     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
077600     ADD CC-RESULT TO WS-TOT-VITA-MCG.
077700     MOVE WS-ING-VITD-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
077800     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
077900     ADD CC-RESULT TO WS-TOT-VITD-MCG.
078000     MOVE WS-ING-VITE-100G (ING-NDX) TO CC-NUTRIENT-PER-100G.
078100     PERFORM 2622-CALL-NUTRIENT-PORTION THRU 2622-EXIT.
078200     ADD CC-RESULT TO WS-TOT-VITE-MG.
078300 2629-ADD-NUTRIENT-PORTION-EXIT.
078400     EXIT.
078500 EJECT
078600**********************************************************************
078700*      COMMON CALL TO DFCALALC FUNCTION '4' - GRAMS ALREADY SET    *
078800*      IN CC-GRAMS BY 2620 - REUSED FOR EACH OF THE 9 NUTRIENTS    *
078900**********************************************************************
079000 2622-CALL-NUTRIENT-PORTION.
079100     CALL 'DFCALALC' USING CC-FUNCTION-CODE CC-TARGET-KCAL
079200                           CC-KIBBLE-KCAL CC-TREATS-KCAL
079300                           CC-KCAL-PER-100G CC-GRAMS CC-KCAL
079400                           CC-NUTRIENT-PER-100G CC-RESULT
079500                           CC-RETURN-CODE.
079600 2622-EXIT.
079700     EXIT.
079800 EJECT
079900**********************************************************************
080000*      AAFCO-CHECK - ONE CALL TO DFAAFCHK PER REFERENCE ROW        *
080100**********************************************************************
080200 2700-CHECK-AAFCO.
080400     MOVE WS-TOT-KCAL TO CA-TOTAL-KCAL.
080500     PERFORM 2710-CHECK-ONE-NUTRIENT
080600         THRU 2719-CHECK-ONE-NUTRIENT-EXIT
080650         VARYING AAFCO-NDX FROM 1 BY 1
080700         UNTIL AAFCO-NDX > WS-AAFCO-TABLE-CNT.
081000 2799-CHECK-AAFCO-EXIT.
081100     EXIT.
081200 EJECT
081300**********************************************************************
081400*      CLASSIFY ONE AAFCO ROW AGAINST THE ACCUMULATED TOTALS       *
081500**********************************************************************
081600 2710-CHECK-ONE-NUTRIENT.
081900     EVALUATE WS-AAFCO-NUTRIENT (AAFCO-NDX)
082000         WHEN 'PROTEIN     '
082100             COMPUTE CA-NUTRIENT-TOTAL = WS-TOT-PROTEIN-G * 1000
082200         WHEN 'FAT         '
082300             COMPUTE CA-NUTRIENT-TOTAL = WS-TOT-FAT-G * 1000
082400         WHEN 'CALCIUM     '
082500             MOVE WS-TOT-CALCIUM-MG TO CA-NUTRIENT-TOTAL
082600         WHEN 'PHOSPHORUS  '
082700             MOVE WS-TOT-PHOS-MG   TO CA-NUTRIENT-TOTAL
082800         WHEN 'IRON        '
082900             MOVE WS-TOT-IRON-MG   TO CA-NUTRIENT-TOTAL
083000         WHEN 'ZINC        '
083100             MOVE WS-TOT-ZINC-MG   TO CA-NUTRIENT-TOTAL
083200         WHEN 'VITAMIN_A   '
083300             MOVE WS-TOT-VITA-MCG  TO CA-NUTRIENT-TOTAL
083400         WHEN 'VITAMIN_D   '
083500             MOVE WS-TOT-VITD-MCG  TO CA-NUTRIENT-TOTAL
083600         WHEN 'VITAMIN_E   '
083700             MOVE WS-TOT-VITE-MG   TO CA-NUTRIENT-TOTAL
083800         WHEN OTHER
083900             MOVE ZERO             TO CA-NUTRIENT-TOTAL
084000     END-EVALUATE.
084100     MOVE WS-AAFCO-MIN (AAFCO-NDX) TO CA-MIN-PER-1000.
084200     MOVE WS-AAFCO-MAX (AAFCO-NDX) TO CA-MAX-PER-1000.
084300     CALL 'DFAAFCHK' USING CA-NUTRIENT-TOTAL
084400                           CA-TOTAL-KCAL
084500                           CA-MIN-PER-1000
084600                           CA-MAX-PER-1000
084700                           CA-PER-1000-VALUE
084800                           CA-STATUS.
084900     MOVE WS-AAFCO-NUTRIENT (AAFCO-NDX) TO RP-A-NUTRIENT.
085000     MOVE CA-PER-1000-VALUE             TO RP-A-PER-1000.
085100     MOVE CA-MIN-PER-1000                TO RP-A-MIN.
085200     MOVE CA-MAX-PER-1000                TO RP-A-MAX.
085300     EVALUATE TRUE
085400         WHEN CA-STATUS = 'D'
085500             MOVE 'DEFICIENT' TO RP-A-STATUS
085600             ADD 1 TO WS-TOTAL-WARNINGS-CNT
085800         WHEN CA-STATUS = 'E'
085900             MOVE 'EXCESS   ' TO RP-A-STATUS
086000             ADD 1 TO WS-TOTAL-WARNINGS-CNT
086100         WHEN OTHER
086200             MOVE 'ADEQUATE ' TO RP-A-STATUS
086300     END-EVALUATE.
086400     WRITE REPORT-REC FROM RP-AAFCO-LINE.
086500     IF FS-REPORT NOT = '00'
086600         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
086700         GO TO EOJ9900-ABEND
086800     END-IF.
086900 2719-CHECK-ONE-NUTRIENT-EXIT.
087000     EXIT.
087100 EJECT
087200**********************************************************************
087300*                    WRITE THE PLAN OUTPUT RECORD                  *
087400**********************************************************************
087500 2800-WRITE-PLAN-RECORD.
087600     MOVE DOG-ID           TO PLAN-DOG-ID.
087700     MOVE DOG-RECIPE-ID    TO PLAN-RECIPE-ID.
087800     MOVE WS-TARGET-KCAL   TO PLAN-TARGET-KCAL.
087900     MOVE DOG-KIBBLE-KCAL  TO PLAN-KIBBLE-KCAL.
088000     MOVE DOG-TREATS-KCAL  TO PLAN-TREATS-KCAL.
088100     MOVE WS-HOMEMADE-KCAL TO PLAN-HOMEMADE-KCAL.
088200     IF WS-RCP-FIRST-NDX NOT = ZERO
088300         DIVIDE WS-HOMEMADE-KCAL
088400             BY WS-RCP-MEALS-PER-DAY (WS-RCP-FIRST-NDX)
088500             GIVING PLAN-PER-MEAL-KCAL ROUNDED
088600         MOVE PLAN-PER-MEAL-KCAL TO WS-PER-MEAL-KCAL
088700     END-IF.
088800     MOVE WS-TOTAL-WARNINGS-CNT TO PLAN-WARNING-COUNT.
088900     IF PLAN-WARNING-COUNT NOT = ZERO
089000         ADD 1 TO WS-DOGS-WARNING-CNT
089100     END-IF.
089200     WRITE PLANOUT-REC FROM PLAN-RECORD.
089300     IF FS-PLANOUT NOT = '00'
089400         DISPLAY MSG01-IO-ERROR 'PLANOUT ' FS-PLANOUT
089500         GO TO EOJ9900-ABEND
089600     END-IF.
089700 2899-WRITE-PLAN-RECORD-EXIT.
089800     EXIT.
089900 EJECT
090000**********************************************************************
090100*   PRINT FEEDING-PLAN HEADER - DOG-STATUS WEIGHT LINE VIA         *
090200*   DFUNITCV                                                       *
090300**********************************************************************
090400 2850-PRINT-FEEDING-PLAN.
090500     PERFORM 2851-CLASSIFY-WEIGHT-STATUS
090600         THRU 2859-CLASSIFY-WEIGHT-STATUS-EXIT.
090700     MOVE '1'             TO CU-FUNCTION-CODE.
090800     MOVE DOG-WEIGHT-KG   TO CU-INPUT-WEIGHT.
090900     CALL 'DFUNITCV' USING CU-FUNCTION-CODE
091000                           CU-INPUT-WEIGHT
091100                           CU-RESULT-WEIGHT
091200                           CU-RETURN-CODE.
091300     MOVE DOG-ID          TO RP-H1-DOG-ID.
091400     MOVE DOG-NAME        TO RP-H1-DOG-NAME.
091500     MOVE WS-WEIGHT-STATUS TO RP-H1-STATUS.
091600     MOVE CU-RESULT-WEIGHT TO RP-H1-WEIGHT-LBS.
091700     WRITE REPORT-REC FROM RP-HEADER-LINE-1.
091800     IF WS-RCP-FIRST-NDX NOT = ZERO
091900         MOVE WS-RCP-NAME (WS-RCP-FIRST-NDX) TO RP-H2-RECIPE-NAME
092000     ELSE
092100         MOVE SPACES TO RP-H2-RECIPE-NAME
092200     END-IF.
092300     MOVE WS-TARGET-KCAL   TO RP-H2-TARGET-KCAL.
092400     MOVE DOG-KIBBLE-KCAL  TO RP-H2-KIBBLE-KCAL.
092500     MOVE DOG-TREATS-KCAL  TO RP-H2-TREATS-KCAL.
092600     WRITE REPORT-REC FROM RP-HEADER-LINE-2.
092700     MOVE WS-HOMEMADE-KCAL TO RP-H3-HOMEMADE-KCAL.
092800     MOVE WS-PER-MEAL-KCAL TO RP-H3-PER-MEAL-KCAL.
092900     IF WS-RCP-FIRST-NDX NOT = ZERO
093000         MOVE WS-RCP-MEALS-PER-DAY (WS-RCP-FIRST-NDX)
093100             TO RP-H3-MEALS-PER-DAY
093200     ELSE
093300         MOVE ZERO TO RP-H3-MEALS-PER-DAY
093400     END-IF.
093500     WRITE REPORT-REC FROM RP-HEADER-LINE-3.
093600     MOVE WS-TOT-KCAL      TO RP-N-KCAL.
093700     MOVE WS-TOT-PROTEIN-G TO RP-N-PROTEIN.
093800     MOVE WS-TOT-FAT-G     TO RP-N-FAT.
093900     MOVE WS-TOT-CARBS-G   TO RP-N-CARBS.
094000     MOVE WS-TOT-CALCIUM-MG TO RP-N-CALCIUM.
094100     MOVE WS-TOT-PHOS-MG   TO RP-N-PHOS.
094200     WRITE REPORT-REC FROM RP-NUTRIENT-LINE.
094210     MOVE WS-TOT-IRON-MG   TO RP-N-IRON.
094220     MOVE WS-TOT-ZINC-MG   TO RP-N-ZINC.
094230     MOVE WS-TOT-VITA-MCG  TO RP-N-VITA.
094240     MOVE WS-TOT-VITD-MCG  TO RP-N-VITD.
094250     MOVE WS-TOT-VITE-MG   TO RP-N-VITE.
094260     WRITE REPORT-REC FROM RP-NUTRIENT-LINE-2.
094300 2859-PRINT-FEEDING-PLAN-EXIT.
094400     EXIT.
094500 EJECT
094600**********************************************************************
094700*      DOG-STATUS - CLASSIFY CURRENT WEIGHT AGAINST TARGET         *
094800**********************************************************************
094900 2851-CLASSIFY-WEIGHT-STATUS.
095000     IF DOG-NO-TARGET-WEIGHT
095100         SET WS-STATUS-NO-TARGET TO TRUE
095200         GO TO 2859-CLASSIFY-WEIGHT-STATUS-EXIT
095300     END-IF.
095400     COMPUTE WS-WEIGHT-DIFF =
095500         DOG-WEIGHT-KG - DOG-TARGET-WEIGHT-KG.
095600     IF WS-WEIGHT-DIFF > -0.5 AND WS-WEIGHT-DIFF < 0.5
095700         SET WS-STATUS-AT-TARGET TO TRUE
095800     ELSE
095900         IF DOG-WEIGHT-KG > DOG-TARGET-WEIGHT-KG
096000             SET WS-STATUS-NEEDS-LOSS TO TRUE
096100         ELSE
096200             SET WS-STATUS-NEEDS-GAIN TO TRUE
096300         END-IF
096400     END-IF.
096500 2859-CLASSIFY-WEIGHT-STATUS-EXIT.
096600     EXIT.
096700 EJECT
096800**********************************************************************
096900*                 PRINT ERROR LINE FOR A SKIPPED DOG                *
097000**********************************************************************
097100 2900-REPORT-DOG-ERROR.
097200     MOVE DOG-ID TO RP-E-DOG-ID.
097300     WRITE REPORT-REC FROM RP-ERROR-LINE.
097400     IF FS-REPORT NOT = '00'
097500         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
097600         GO TO EOJ9900-ABEND
097700     END-IF.
097800     ADD 1 TO WS-DOGS-ERROR-CNT.
097900 2999-REPORT-DOG-ERROR-EXIT.
098000     EXIT.
098100 EJECT
098200**********************************************************************
098300*                          TERMINATION                              *
098400**********************************************************************
098500 3000-TERMINATION.
098600     MOVE WS-DOGS-PROCESSED-CNT TO RP-C-VALUE.
098700     MOVE 'DOGS PROCESSED    - ' TO FILLER OF RP-CONTROL-LINE.
098800     WRITE REPORT-REC FROM RP-CONTROL-LINE.
098900     MOVE WS-DOGS-WARNING-CNT TO RP-C-VALUE.
099000     MOVE 'DOGS W/ WARNINGS  - ' TO FILLER OF RP-CONTROL-LINE.
099100     WRITE REPORT-REC FROM RP-CONTROL-LINE.
099200     MOVE WS-TOTAL-WARNINGS-CNT TO RP-C-VALUE.
099300     MOVE 'TOTAL WARNINGS    - ' TO FILLER OF RP-CONTROL-LINE.
099400     WRITE REPORT-REC FROM RP-CONTROL-LINE.
099500     MOVE WS-DOGS-ERROR-CNT TO RP-C-VALUE.
099600     MOVE 'DOGS SKIPPED      - ' TO FILLER OF RP-CONTROL-LINE.
099700     WRITE REPORT-REC FROM RP-CONTROL-LINE.
099710     MOVE WS-TOTAL-TARGET-KCAL TO RP-CK-VALUE.
099720     WRITE REPORT-REC FROM RP-CONTROL-KCAL-LINE.
099800     CLOSE DOGS-FILE INGRD-FILE RCPES-FILE AAFCO-FILE
099900           PLANOUT-FILE REPORT-FILE.
100000     DISPLAY 'DOGFDPLN PROCESSING COMPLETE'.
100100     DISPLAY 'DOGS PROCESSED:   ' WS-DOGS-PROCESSED-CNT.
100200     DISPLAY 'DOGS W/ WARNINGS: ' WS-DOGS-WARNING-CNT.
100300     DISPLAY 'DOGS SKIPPED:     ' WS-DOGS-ERROR-CNT.
100400 3099-TERMINATION-EXIT.
100500     EXIT.
100600 EJECT
100700**********************************************************************
100800*                           ABEND                                   *
100900**********************************************************************
101000 EOJ9900-ABEND.
101100     DISPLAY 'PROGRAM ABENDING - DOGFDPLN'.
101200     GO TO EOJ9999-EXIT.
101300 EOJ9999-EXIT.
101400     EXIT.

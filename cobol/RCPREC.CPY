000100**********************************************************************
000200*                                                                    *
000300*    RCPREC  --  RECIPE-ITEM RECORD                                  *
000400*    ONE RECORD PER INGREDIENT LINE OF A HOMEMADE RECIPE.  LINES    *
000500*    FOR THE SAME RECIPE ARE GROUPED TOGETHER ON THE FILE (SORTED   *
000600*    BY RCP-ID) WITH RCP-NAME AND MEALS-PER-DAY REPEATING ON EVERY  *
000700*    LINE.  LOADED INTO WS-RCP-TABLE BY DOGFDPLN BEFORE THE DOG     *
000800*    FILE IS READ.                                                  *
000900*                                                                    *
001000*    91  KAB  ORIGINAL RECIPE-LINE LAYOUT                           *
001100*    96  KAB  MEALS-PER-DAY MOVED OUT OF THE HEADER RECORD AND ONTO *
001200*                  EVERY LINE - SIMPLIFIES THE LOAD LOOP - WI-2044 *
001300*                                                                    *
001400**********************************************************************
001500 01  RECIPE-ITEM-RECORD.
001600     05  RCP-ID                      PIC 9(5).
001700     05  RCP-NAME                    PIC X(25).
001800     05  RCP-MEALS-PER-DAY           PIC 9(1).
001900         88  RCP-MEALS-DEFAULT           VALUE 2.
002000     05  RCP-ING-ID                  PIC 9(5).
002100     05  RCP-GRAMS                   PIC 9(4)V99.
002200     05  RCP-GRAMS-REDEF REDEFINES RCP-GRAMS.
002300         10  RCP-GRAMS-WHOLE         PIC 9(4).
002400         10  RCP-GRAMS-HUNDREDTHS    PIC 99.
002500     05  FILLER                      PIC X(18).

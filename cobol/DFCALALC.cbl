000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DFCALALC.
000300 AUTHOR. K A BALSUBRAMANIAN.
000400 INSTALLATION. VETNUTRI SYSTEMS DIVISION.
000500 DATE-WRITTEN. 04/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  ONE CALLABLE ELEMENT SERVES FOUR RELATED CALORIE/GRAM            *
001200*  CONVERSIONS FOR THE FEEDING BATCH, SELECTED BY DF-FUNCTION-CODE  *
001300*  THE WAY CKVSAMIO SELECTS ITS I/O VERB BY IO-CODE:                *
001400*     '1' = HOMEMADE KCAL BUDGET  (TARGET - KIBBLE - TREATS, >= 0)  *
001500*     '2' = KCAL TO GRAMS         (GRAMS = KCAL / KCAL-PER-100G *100)*
001600*     '3' = GRAMS TO KCAL         (KCAL = GRAMS / 100 * KCAL-PER-100G)*
001700*     '4' = NUTRIENT PORTION AMOUNT (GRAMS * NUTRIENT-PER-100G /100)*
001800*                                                                    *
001900*P    ENTRY PARAMETERS..                                            *
002000*     DF-FUNCTION-CODE    '1'-'4' AS ABOVE                          *
002100*     DF-CA-IN-1, DF-CA-IN-2   FUNCTION-SPECIFIC INPUTS             *
002200*     DF-CA-RESULT             FUNCTION-SPECIFIC RESULT             *
002300*     DF-CA-RETURN-CODE   '0' = OK, '8' = KCAL-PER-100G NOT > 0     *
002400*                               ON FUNCTIONS '2' AND '4'            *
002500*                                                                    *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                            *
002700*     NONE.                                                         *
002800*                                                                    *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                        *
003000*     NONE.                                                         *
003100*                                                                    *
003200*    92  KAB  ORIGINAL CALORIE ALLOCATION ELEMENT, FUNCTIONS 1-3    *
003300*    94  KAB  ADDED FUNCTION '4', NUTRIENT PORTION AMOUNT, SO THE   *
003400*                  NUTRIENT AGGREGATION LOOP IN DOGFDPLN COULD      *
003500*                  SHARE THIS ELEMENT'S GRAMS-TO-AMOUNT ARITHMETIC  *
003600*                  RATHER THAN REPEAT IT INLINE - WI-1544           *
003700*    99  RJP  Y2K SCAN - NO DATE FIELDS, NO CHANGE                  *
003800*    04  KAB  SCALE FACTOR PRECISION RAISED TO 6 DECIMALS TO STOP   *
003900*                  ROUNDING DRIFT ON LARGE RECIPES - WI-3105        *
003910*    08  PMS  DF-FUNCTION-CODE NOW EDITED AGAINST DFC-FUNCTION-     *
003920*                  TABLE BEFORE THE DISPATCH EVALUATE INSTEAD OF    *
003930*                  RELYING ON THE EVALUATE'S OWN WHEN OTHER -       *
003940*                  WI-3812                                          *
004000*                                                                    *
004100**********************************************************************
004200 EJECT
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 EJECT
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  FILLER                          PIC X(32)
005100     VALUE 'DFCALALC WORKING STORAGE BEGINS'.
005200**********************************************************************
005300*                     READ ONLY CONSTANTS                           *
005400**********************************************************************
005500 01  READ-ONLY-WORK-AREA.
005600     05  DFC-FUNCTION-TABLE.
005700         10  FILLER                  PIC X(1) VALUE '1'.
005800         10  FILLER                  PIC X(1) VALUE '2'.
005900         10  FILLER                  PIC X(1) VALUE '3'.
006000         10  FILLER                  PIC X(1) VALUE '4'.
006100     05  DFC-FUNCTION-LIST REDEFINES DFC-FUNCTION-TABLE.
006200         10  DFC-VALID-FUNCTION OCCURS 4 TIMES PIC X(1).
006300**********************************************************************
006400*                V A R I A B L E   D A T A   A R E A S              *
006500**********************************************************************
006600 01  VARIABLE-WORK-AREA.
006700     05  WS-SUB                      PIC S9(4) COMP.
006800     05  WS-FUNCTION-VALID-IND       PIC X(1) VALUE 'N'.
006900         88  WS-FUNCTION-IS-VALID        VALUE 'Y'.
007000     05  WS-HOMEMADE-BUDGET          COMP-3 PIC S9(7)V9(4).
007050     05  FILLER                      PIC X(01).
007100 01  FILLER                          PIC X(32)
007200     VALUE 'DFCALALC WORKING STORAGE ENDS  '.
007300 EJECT
007400 LINKAGE SECTION.
007500 01  DF-CALALC-PARMS.
007600     05  DF-FUNCTION-CODE            PIC X(1).
007700         88  DFC-HOMEMADE-BUDGET         VALUE '1'.
007800         88  DFC-KCAL-TO-GRAMS           VALUE '2'.
007900         88  DFC-GRAMS-TO-KCAL           VALUE '3'.
008000     05  DF-CA-TARGET-KCAL           PIC 9(5)V99.
008100     05  DF-CA-KIBBLE-KCAL           PIC 9(5)V99.
008200     05  DF-CA-TREATS-KCAL           PIC 9(5)V99.
008300     05  DF-CA-KCAL-PER-100G         PIC 9(6)V9999.
008400     05  DF-CA-GRAMS                 PIC 9(7)V9999.
008500     05  DF-CA-GRAMS-REDEF REDEFINES DF-CA-GRAMS.
008510         10  DF-CA-GRAMS-WHOLE       PIC 9(7).
008520         10  DF-CA-GRAMS-DECIMAL     PIC 9(4).
008600     05  DF-CA-KCAL                  PIC 9(7)V9999.
008700     05  DF-CA-NUTRIENT-PER-100G     PIC 9(7)V9999.
008800     05  DF-CA-RESULT                PIC 9(9)V9999.
008810     05  DF-CA-RESULT-REDEF REDEFINES DF-CA-RESULT.
008820         10  DF-CA-RESULT-WHOLE      PIC 9(9).
008830         10  DF-CA-RESULT-DECIMAL    PIC 9(4).
008900     05  DF-CA-RETURN-CODE           PIC X(1).
009000         88  DF-CA-OK                    VALUE '0'.
009100         88  DF-CA-BAD-DENSITY           VALUE '8'.
009150     05  FILLER                      PIC X(01).
009200 EJECT
009300 PROCEDURE DIVISION USING DF-CALALC-PARMS.
009400**********************************************************************
009500*                        MAINLINE LOGIC                             *
009600**********************************************************************
009700 1000-CONTROL-PROCESS.
009800     MOVE '0' TO DF-CA-RETURN-CODE.
009900     MOVE ZERO TO DF-CA-RESULT.
009910     PERFORM 1500-EDIT-FUNCTION-CODE
009920         THRU 1599-EDIT-FUNCTION-CODE-EXIT.
009930     IF NOT WS-FUNCTION-IS-VALID
009940         MOVE '8' TO DF-CA-RETURN-CODE
009950         GO TO 1000-CONTROL-PROCESS-EXIT
009960     END-IF.
010000     EVALUATE TRUE
010100         WHEN DF-FUNCTION-CODE = '1'
010200             PERFORM 2000-HOMEMADE-BUDGET
010300                 THRU 2099-HOMEMADE-BUDGET-EXIT
010400         WHEN DF-FUNCTION-CODE = '2'
010500             PERFORM 3000-KCAL-TO-GRAMS
010600                 THRU 3099-KCAL-TO-GRAMS-EXIT
010700         WHEN DF-FUNCTION-CODE = '3'
010800             PERFORM 4000-GRAMS-TO-KCAL
010900                 THRU 4099-GRAMS-TO-KCAL-EXIT
011000         WHEN DF-FUNCTION-CODE = '4'
011100             PERFORM 5000-NUTRIENT-PORTION
011200                 THRU 5099-NUTRIENT-PORTION-EXIT
011300         WHEN OTHER
011400             MOVE '8' TO DF-CA-RETURN-CODE
011500     END-EVALUATE.
011600 1000-CONTROL-PROCESS-EXIT.
011700     EXIT.
011710 EJECT
011720**********************************************************************
011730*      EDIT THE INCOMING FUNCTION CODE AGAINST DFC-FUNCTION-TABLE  *
011740*      RATHER THAN TRUST THE '1'-'4' LITERALS IN THE EVALUATE      *
011750*      ABOVE TO CATCH EVERYTHING A BAD CALLER MIGHT PASS - WI-3812*
011760**********************************************************************
011770 1500-EDIT-FUNCTION-CODE.
011780     MOVE 'N' TO WS-FUNCTION-VALID-IND.
011790     PERFORM 1510-EDIT-ONE-ENTRY
011800         THRU 1519-EDIT-ONE-ENTRY-EXIT
011810         VARYING WS-SUB FROM 1 BY 1
011820             UNTIL WS-SUB GREATER THAN 4.
011830 1599-EDIT-FUNCTION-CODE-EXIT.
011840     EXIT.
011850 1510-EDIT-ONE-ENTRY.
011860     IF DF-FUNCTION-CODE = DFC-VALID-FUNCTION (WS-SUB)
011870         MOVE 'Y' TO WS-FUNCTION-VALID-IND
011880         MOVE 4 TO WS-SUB
011890     END-IF.
011900 1519-EDIT-ONE-ENTRY-EXIT.
011910     EXIT.
011920 EJECT
011930**********************************************************************
012000*      FUNCTION 1 - HOMEMADE = MAX(0, TARGET - KIBBLE - TREATS)     *
012100**********************************************************************
012200 2000-HOMEMADE-BUDGET.
012300     COMPUTE WS-HOMEMADE-BUDGET ROUNDED =
012400         DF-CA-TARGET-KCAL - DF-CA-KIBBLE-KCAL - DF-CA-TREATS-KCAL.
012500     IF WS-HOMEMADE-BUDGET LESS THAN ZERO
012600         MOVE ZERO TO WS-HOMEMADE-BUDGET
012700     END-IF.
012800     MOVE WS-HOMEMADE-BUDGET TO DF-CA-RESULT.
012900 2099-HOMEMADE-BUDGET-EXIT.
013000     EXIT.
013100 EJECT
013200**********************************************************************
013300*      FUNCTION 2 - GRAMS = KCAL / KCAL-PER-100G * 100              *
013400**********************************************************************
013500 3000-KCAL-TO-GRAMS.
013600     IF DF-CA-KCAL-PER-100G NOT GREATER THAN ZERO
013700         MOVE '8' TO DF-CA-RETURN-CODE
013800         GO TO 3099-KCAL-TO-GRAMS-EXIT
013900     END-IF.
014000     COMPUTE DF-CA-RESULT ROUNDED =
014100         (DF-CA-KCAL / DF-CA-KCAL-PER-100G) * 100.
014200 3099-KCAL-TO-GRAMS-EXIT.
014300     EXIT.
014400 EJECT
014500**********************************************************************
014600*      FUNCTION 3 - KCAL = GRAMS / 100 * KCAL-PER-100G              *
014700**********************************************************************
014800 4000-GRAMS-TO-KCAL.
014900     COMPUTE DF-CA-RESULT ROUNDED =
015000         (DF-CA-GRAMS / 100) * DF-CA-KCAL-PER-100G.
015100 4099-GRAMS-TO-KCAL-EXIT.
015200     EXIT.
015300 EJECT
015400**********************************************************************
015500*      FUNCTION 4 - NUTRIENT AMOUNT = GRAMS * NUTRIENT/100G / 100   *
015600**********************************************************************
015700 5000-NUTRIENT-PORTION.
015800     COMPUTE DF-CA-RESULT ROUNDED =
015900         (DF-CA-GRAMS * DF-CA-NUTRIENT-PER-100G) / 100.
016000 5099-NUTRIENT-PORTION-EXIT.
016100     EXIT.

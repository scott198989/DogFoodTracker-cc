000100**********************************************************************
000200*                                                                    *
000300*    DOGMAX  --  TABLE SIZE CONSTANTS FOR THE FEEDING BATCH          *
000400*    THIS MEMBER HOLDS THE MAXIMUM ROW COUNTS FOR EVERY IN-STORAGE  *
000500*    TABLE BUILT BY DOGFDPLN AND DOGFDSUM.  BUMP A VALUE HERE AND   *
000600*    RECOMPILE BOTH PROGRAMS IF THE REFERENCE FILES GROW PAST THE   *
000700*    CEILING BELOW -- DO NOT HARD-CODE A DIFFERENT LIMIT ELSEWHERE. *
000800*                                                                    *
000900*    91  KAB  ORIGINAL MEMBER FOR THE FEEDING BATCH CONVERSION      *
001000*    97  KAB  RAISED MAX-ING FROM 300 TO 500 PER DIETARY REQUEST   *
001100*                     WI-4471                                       *
001110*    08  PMS  DOGFDPLN AND DOGFDSUM NOW CHECK THEIR TABLE LOADS     *
001120*                  AGAINST THESE LIMITS AND ABEND ON OVERFLOW,      *
001130*                  RATHER THAN JUST HARD-CODING THE SAME NUMBERS    *
001140*                  IN THE OCCURS CLAUSES - WI-3821                  *
001200*                                                                    *
001300**********************************************************************
001400 01  DOGMAX-TABLE-LIMITS.
001500     05  MAX-ING                     PIC 9(4) VALUE 0500.
001600     05  MAX-RCP-LINES               PIC 9(4) VALUE 2000.
001700     05  MAX-AAFCO                   PIC 9(2) VALUE 09.
001800     05  MAX-DOGS-TABLE              PIC 9(5) VALUE 20000.
001900     05  FILLER                      PIC X(20) VALUE SPACES.

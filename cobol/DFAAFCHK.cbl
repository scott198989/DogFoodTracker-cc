000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DFAAFCHK.
000300 AUTHOR. R J PATTERSON.
000400 INSTALLATION. VETNUTRI SYSTEMS DIVISION.
000500 DATE-WRITTEN. 05/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  NORMALIZES ONE AGGREGATED NUTRIENT TOTAL TO A PER-1000-KCAL      *
001200*  BASIS AND CLASSIFIES IT AGAINST AN AAFCO MINIMUM/MAXIMUM ROW.    *
001300*  CALLED ONCE PER AAFCO NUTRIENT (NINE TIMES PER DOG) BY DOGFDPLN  *
001400*  PARAGRAPH 2700-CHECK-AAFCO.                                      *
001500*                                                                    *
001600*P    ENTRY PARAMETERS..                                            *
001700*     DF-AC-NUTRIENT-TOTAL   RAW AGGREGATED AMOUNT FOR THE NUTRIENT *
001800*                            (MG, MCG OR MG DEPENDING ON NUTRIENT - *
001900*                             CALLER HAS ALREADY CONVERTED PROTEIN  *
002000*                             AND FAT GRAMS TO MILLIGRAMS)          *
002100*     DF-AC-TOTAL-KCAL       TOTAL KCAL THE PORTION DELIVERS        *
002200*     DF-AC-MIN-PER-1000     AAFCO MINIMUM PER 1000 KCAL            *
002300*     DF-AC-MAX-PER-1000     AAFCO MAXIMUM PER 1000 KCAL, 0 = NONE  *
002400*     DF-AC-PER-1000-VALUE   RETURNED - NORMALIZED VALUE            *
002500*     DF-AC-STATUS           RETURNED - 'D'EFICIENT, 'E'XCESS,      *
002600*                                       'A'DEQUATE                 *
002700*                                                                    *
002800*U    USER CONSTANTS AND TABLES REFERENCED..                        *
002900*     NONE.                                                         *
003000*                                                                    *
003100*    91  RJP  ORIGINAL AAFCO COMPLIANCE ELEMENT                     *
003200*    95  KAB  ZERO-KCAL PORTIONS NOW NORMALIZE TO ZERO INSTEAD OF   *
003300*                  ABENDING ON DIVIDE - WI-1690                     *
003400*    99  RJP  Y2K SCAN - NO DATE FIELDS, NO CHANGE                  *
003410*    08  PMS  DF-AC-PER-1000-VALUE NOW ROUNDED OFF WS-PER-1000      *
003420*                  INSTEAD OF TRUNCATED BY A PLAIN MOVE - WI-3810   *
003430*    08  PMS  COMPLIANCE STATUS LETTER NOW PULLED FROM              *
003440*                  WS-STATUS-TABLE BY POSITION INSTEAD OF THREE     *
003450*                  SEPARATE 88-LEVEL SET STATEMENTS - WI-3810       *
003500*                                                                    *
003600**********************************************************************
003700 EJECT
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 EJECT
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  FILLER                          PIC X(32)
004600     VALUE 'DFAAFCHK WORKING STORAGE BEGINS'.
004700**********************************************************************
004800*                V A R I A B L E   D A T A   A R E A S              *
004900**********************************************************************
005000 01  VARIABLE-WORK-AREA.
005100     05  WS-PER-1000                 COMP-3 PIC S9(7)V9(4).
005200     05  WS-PER-1000-REDEF REDEFINES WS-PER-1000.
005300         10  WS-PER-1000-WHOLE       PIC S9(7).
005400         10  WS-PER-1000-DECIMAL     PIC 9(4).
005450*    ENTRY 1 DEFICIENT, 2 EXCESS, 3 ADEQUATE - THE ORDER
005460*    3000-CLASSIFY-COMPLIANCE TESTS THE THRESHOLDS IN.
005500     05  WS-STATUS-TABLE.
005600         10  FILLER                  PIC X(1) VALUE 'D'.
005700         10  FILLER                  PIC X(1) VALUE 'E'.
005800         10  FILLER                  PIC X(1) VALUE 'A'.
005900     05  WS-STATUS-LIST REDEFINES WS-STATUS-TABLE.
006000         10  WS-STATUS-ENTRY OCCURS 3 TIMES PIC X(1).
006100 01  FILLER                          PIC X(32)
006200     VALUE 'DFAAFCHK WORKING STORAGE ENDS  '.
006300 EJECT
006400 LINKAGE SECTION.
006500 01  DF-AAFCHK-PARMS.
006600     05  DF-AC-NUTRIENT-TOTAL        PIC 9(9)V9(4).
006700     05  DF-AC-TOTAL-KCAL            PIC 9(7)V9(4).
006800     05  DF-AC-MIN-PER-1000          PIC 9(6)V999.
006900     05  DF-AC-MAX-PER-1000          PIC 9(6)V999.
007000         88  DF-AC-NO-MAXIMUM            VALUE ZERO.
007100     05  DF-AC-PER-1000-VALUE        PIC 9(6)V99.
007150     05  DF-AC-PER-1000-REDEF REDEFINES DF-AC-PER-1000-VALUE.
007160         10  DF-AC-PER-1000-WHOLE    PIC 9(6).
007170         10  DF-AC-PER-1000-DECIMAL  PIC 99.
007200     05  DF-AC-STATUS                PIC X(1).
007300         88  DF-AC-DEFICIENT             VALUE 'D'.
007400         88  DF-AC-EXCESS                 VALUE 'E'.
007500         88  DF-AC-ADEQUATE               VALUE 'A'.
007550     05  FILLER                      PIC X(01).
007600 EJECT
007700 PROCEDURE DIVISION USING DF-AAFCHK-PARMS.
007800**********************************************************************
007900*                        MAINLINE LOGIC                             *
008000**********************************************************************
008100 1000-CONTROL-PROCESS.
008200     PERFORM 2000-NORMALIZE-PER-1000
008300         THRU 2099-NORMALIZE-PER-1000-EXIT.
008400     PERFORM 3000-CLASSIFY-COMPLIANCE
008500         THRU 3099-CLASSIFY-COMPLIANCE-EXIT.
008600 1000-CONTROL-PROCESS-EXIT.
008700     EXIT.
008800 EJECT
008900**********************************************************************
009000*      NUTRIENT-AGG - AMOUNT / TOTAL-KCAL * 1000                    *
009100**********************************************************************
009200 2000-NORMALIZE-PER-1000.
009300     IF DF-AC-TOTAL-KCAL NOT GREATER THAN ZERO
009400         MOVE ZERO TO WS-PER-1000
009500         GO TO 2099-NORMALIZE-PER-1000-EXIT
009600     END-IF.
009700     COMPUTE WS-PER-1000 ROUNDED =
009800         (DF-AC-NUTRIENT-TOTAL / DF-AC-TOTAL-KCAL) * 1000.
009900 2099-NORMALIZE-PER-1000-EXIT.
010000     COMPUTE DF-AC-PER-1000-VALUE ROUNDED = WS-PER-1000.
010100     EXIT.
010200 EJECT
010300**********************************************************************
010400*      AAFCO-CHECK - DEFICIENT / EXCESS / ADEQUATE                  *
010500**********************************************************************
010600 3000-CLASSIFY-COMPLIANCE.
010700     IF WS-PER-1000 LESS THAN DF-AC-MIN-PER-1000
010800         MOVE WS-STATUS-ENTRY (1) TO DF-AC-STATUS
010900         GO TO 3099-CLASSIFY-COMPLIANCE-EXIT
011000     END-IF.
011100     IF DF-AC-MAX-PER-1000 GREATER THAN ZERO
011200         IF WS-PER-1000 GREATER THAN DF-AC-MAX-PER-1000
011300             MOVE WS-STATUS-ENTRY (2) TO DF-AC-STATUS
011400             GO TO 3099-CLASSIFY-COMPLIANCE-EXIT
011500         END-IF
011600     END-IF.
011700     MOVE WS-STATUS-ENTRY (3) TO DF-AC-STATUS.
011800 3099-CLASSIFY-COMPLIANCE-EXIT.
011900     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DFUNITCV.
000300 AUTHOR. K A BALSUBRAMANIAN.
000400 INSTALLATION. VETNUTRI SYSTEMS DIVISION.
000500 DATE-WRITTEN. 04/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  CONVERTS A WEIGHT BETWEEN KILOGRAMS AND POUNDS FOR THE WEIGHT     *
001200*  STATUS LINE OF THE FEEDING PLAN REPORT.  SELECTED BY              *
001300*  DF-FUNCTION-CODE THE SAME WAY DFCALALC AND CKVSAMIO ARE.          *
001400*     '1' = KG TO LBS      (LBS = KG * 2.20462)                      *
001500*     '2' = LBS TO KG      (KG = LBS * 0.453592)                     *
001600*                                                                    *
001700*P    ENTRY PARAMETERS..                                            *
001800*     DF-FUNCTION-CODE    '1' OR '2' AS ABOVE                        *
001900*     DF-UC-INPUT-WEIGHT  WEIGHT TO BE CONVERTED                     *
002000*     DF-UC-RESULT-WEIGHT RETURNED - CONVERTED WEIGHT, 2 DECIMALS    *
002100*     DF-UC-RETURN-CODE   '0' = OK, '8' = INVALID FUNCTION CODE      *
002200*                                                                    *
002300*C    ELEMENTS INVOKED BY THIS ELEMENT..                            *
002400*     NONE.                                                         *
002500*                                                                    *
002600*U    USER CONSTANTS AND TABLES REFERENCED..                        *
002700*     KG-TO-LBS-FACTOR, LBS-TO-KG-FACTOR (BELOW).                   *
002800*                                                                    *
002900*    91  KAB  ORIGINAL WEIGHT CONVERSION ELEMENT                    *
003000*    99  RJP  Y2K SCAN - NO DATE FIELDS, NO CHANGE                  *
003010*    08  PMS  DF-UC-RESULT-WEIGHT NOW ROUNDED OFF WS-RESULT-4DEC    *
003020*                  INSTEAD OF TRUNCATED BY A PLAIN MOVE - WI-3810   *
003030*    08  PMS  FUNCTION CODE NOW EDITED AGAINST FUNCTION-CODE-       *
003040*                  TABLE BEFORE THE DISPATCH EVALUATE - WI-3812     *
003100*                                                                    *
003200**********************************************************************
003300 EJECT
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 EJECT
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  FILLER                          PIC X(32)
004200     VALUE 'DFUNITCV WORKING STORAGE BEGINS'.
004300**********************************************************************
004400*                     READ ONLY CONSTANTS                           *
004500**********************************************************************
004600 01  CONVERSION-CONSTANTS.
004700     05  KG-TO-LBS-FACTOR            COMP-3 PIC 9(1)V9(5)
004800                                      VALUE 2.20462.
004900     05  LBS-TO-KG-FACTOR            COMP-3 PIC 9(1)V9(6)
005000                                      VALUE 0.453592.
005100     05  FUNCTION-CODE-TABLE.
005200         10  FILLER                  PIC X(1) VALUE '1'.
005300         10  FILLER                  PIC X(1) VALUE '2'.
005400     05  FUNCTION-CODE-LIST REDEFINES FUNCTION-CODE-TABLE.
005500         10  UC-VALID-FUNCTION OCCURS 2 TIMES PIC X(1).
005600**********************************************************************
005700*                V A R I A B L E   D A T A   A R E A S              *
005800**********************************************************************
005900 01  VARIABLE-WORK-AREA.
006000     05  WS-RESULT-4DEC              COMP-3 PIC S9(5)V9(4).
006100     05  WS-RESULT-4DEC-REDEF REDEFINES WS-RESULT-4DEC.
006200         10  WS-RESULT-SIGN          PIC X.
006300         10  WS-RESULT-DIGITS        PIC 9(8).
006310     05  WS-SUB                      PIC S9(4) COMP.
006320     05  WS-FUNCTION-VALID-IND       PIC X(1) VALUE 'N'.
006330         88  WS-FUNCTION-IS-VALID        VALUE 'Y'.
006350     05  FILLER                      PIC X(01).
006400 01  FILLER                          PIC X(32)
006500     VALUE 'DFUNITCV WORKING STORAGE ENDS  '.
006600 EJECT
006700 LINKAGE SECTION.
006800 01  DF-UNITCV-PARMS.
006900     05  DF-FUNCTION-CODE            PIC X(1).
007000         88  DFU-KG-TO-LBS               VALUE '1'.
007100         88  DFU-LBS-TO-KG               VALUE '2'.
007200     05  DF-UC-INPUT-WEIGHT          PIC 9(3)V9999.
007300     05  DF-UC-INPUT-REDEF REDEFINES DF-UC-INPUT-WEIGHT.
007400         10  DF-UC-INPUT-WHOLE       PIC 9(3).
007500         10  DF-UC-INPUT-DECIMAL     PIC 9(4).
007600     05  DF-UC-RESULT-WEIGHT         PIC 9(4)V99.
007700     05  DF-UC-RETURN-CODE           PIC X(1).
007800         88  DF-UC-OK                    VALUE '0'.
007900         88  DF-UC-BAD-FUNCTION          VALUE '8'.
007950     05  FILLER                      PIC X(01).
008000 EJECT
008100 PROCEDURE DIVISION USING DF-UNITCV-PARMS.
008200**********************************************************************
008300*                        MAINLINE LOGIC                             *
008400**********************************************************************
008500 1000-CONTROL-PROCESS.
008600     MOVE '0' TO DF-UC-RETURN-CODE.
008700     MOVE ZERO TO DF-UC-RESULT-WEIGHT.
008710     PERFORM 1500-EDIT-FUNCTION-CODE
008720         THRU 1599-EDIT-FUNCTION-CODE-EXIT.
008730     IF NOT WS-FUNCTION-IS-VALID
008740         MOVE '8' TO DF-UC-RETURN-CODE
008750         GO TO 1000-CONTROL-PROCESS-EXIT
008760     END-IF.
008800     EVALUATE TRUE
008900         WHEN DFU-KG-TO-LBS
009000             PERFORM 2000-KG-TO-LBS
009100                 THRU 2099-KG-TO-LBS-EXIT
009200         WHEN DFU-LBS-TO-KG
009300             PERFORM 3000-LBS-TO-KG
009400                 THRU 3099-LBS-TO-KG-EXIT
009500         WHEN OTHER
009600             MOVE '8' TO DF-UC-RETURN-CODE
009700     END-EVALUATE.
009800 1000-CONTROL-PROCESS-EXIT.
009900     EXIT.
009910 EJECT
009920**********************************************************************
009930*      EDIT THE INCOMING FUNCTION CODE AGAINST FUNCTION-CODE-TABLE *
009940*      RATHER THAN TRUST THE 88-LEVELS ON DF-FUNCTION-CODE ALONE   *
009950*      TO CATCH EVERYTHING A BAD CALLER MIGHT PASS - WI-3812       *
009960**********************************************************************
009970 1500-EDIT-FUNCTION-CODE.
009980     MOVE 'N' TO WS-FUNCTION-VALID-IND.
009990     PERFORM 1510-EDIT-ONE-ENTRY
009991         THRU 1519-EDIT-ONE-ENTRY-EXIT
009992         VARYING WS-SUB FROM 1 BY 1
009993             UNTIL WS-SUB GREATER THAN 2.
009994 1599-EDIT-FUNCTION-CODE-EXIT.
009995     EXIT.
009996 1510-EDIT-ONE-ENTRY.
009997     IF DF-FUNCTION-CODE = UC-VALID-FUNCTION (WS-SUB)
009998         MOVE 'Y' TO WS-FUNCTION-VALID-IND
009999         MOVE 2 TO WS-SUB
010000     END-IF.
010001 1519-EDIT-ONE-ENTRY-EXIT.
010002     EXIT.
010003 EJECT
010100**********************************************************************
010200*      FUNCTION 1 - LBS = KG * 2.20462                              *
010300**********************************************************************
010400 2000-KG-TO-LBS.
010500     COMPUTE WS-RESULT-4DEC ROUNDED =
010600         DF-UC-INPUT-WEIGHT * KG-TO-LBS-FACTOR.
010700     COMPUTE DF-UC-RESULT-WEIGHT ROUNDED = WS-RESULT-4DEC.
010800 2099-KG-TO-LBS-EXIT.
010900     EXIT.
011000 EJECT
011100**********************************************************************
011200*      FUNCTION 2 - KG = LBS * 0.453592                             *
011300**********************************************************************
011400 3000-LBS-TO-KG.
011500     COMPUTE WS-RESULT-4DEC ROUNDED =
011600         DF-UC-INPUT-WEIGHT * LBS-TO-KG-FACTOR.
011700     COMPUTE DF-UC-RESULT-WEIGHT ROUNDED = WS-RESULT-4DEC.
011800 3099-LBS-TO-KG-EXIT.
011900     EXIT.

000100**********************************************************************
000200*                                                                    *
000300*    DOGREC  --  DOG MASTER RECORD                                   *
000400*    ONE RECORD PER DOG ON FILE.  READ ONCE, SEQUENTIALLY, BY BOTH  *
000500*    DOGFDPLN (FEEDING PLAN COMPUTE) AND DOGFDSUM (DAILY SUMMARY,   *
000600*    WHICH BUILDS ITS OWN IN-STORAGE COPY KEYED BY DOG-ID).         *
000700*                                                                    *
000800*    91  KAB  ORIGINAL DOG MASTER LAYOUT                            *
000900*    94  KAB  ADDED TARGET-DAILY-KCAL OVERRIDE FIELD - WI-2201      *
001000*    98  RJP  ADDED WATCH FOR Y2K ON DATE-BEARING FIELDS -          *
001100*                  NONE FOUND IN THIS RECORD, NO CHANGE MADE        *
001200*    03  KAB  RECIPE-ID NOW REQUIRED, ZERO NO LONGER VALID -        *
001300*                  WI-3390 (SEE DOGFDPLN 2200-PROCESS-DOG)          *
001400*                                                                    *
001500**********************************************************************
001600 01  DOG-RECORD.
001700     05  DOG-ID                      PIC 9(5).
001800     05  DOG-NAME                    PIC X(20).
001900     05  DOG-AGE-YEARS               PIC 9(2)V99.
002000     05  DOG-AGE-REDEF REDEFINES DOG-AGE-YEARS.
002100         10  DOG-AGE-WHOLE-YRS       PIC 9(2).
002200         10  DOG-AGE-FRACT-YRS       PIC 99.
002300     05  DOG-SEX                     PIC X(1).
002400         88  DOG-IS-MALE                 VALUE 'M'.
002500         88  DOG-IS-FEMALE               VALUE 'F'.
002600     05  DOG-NEUTERED                PIC X(1).
002700         88  DOG-IS-NEUTERED             VALUE 'Y'.
002800         88  DOG-IS-INTACT               VALUE 'N'.
002900     05  DOG-WEIGHT-KG               PIC 9(3)V99.
003000     05  DOG-TARGET-WEIGHT-KG        PIC 9(3)V99.
003100         88  DOG-NO-TARGET-WEIGHT        VALUE ZERO.
003200     05  DOG-TARGET-DAILY-KCAL       PIC 9(5)V99.
003300         88  DOG-NO-KCAL-OVERRIDE        VALUE ZERO.
003400     05  DOG-KIBBLE-KCAL             PIC 9(5)V99.
003500     05  DOG-TREATS-KCAL             PIC 9(5)V99.
003600     05  DOG-RECIPE-ID               PIC 9(5).
003700     05  FILLER                      PIC X(13).

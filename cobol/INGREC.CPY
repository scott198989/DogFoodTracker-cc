000100**********************************************************************
000200*                                                                    *
000300*    INGREC  --  INGREDIENT REFERENCE RECORD                        *
000400*    ONE RECORD PER INGREDIENT.  LOADED ENTIRELY INTO WS-ING-TABLE  *
000500*    (SORTED BY ING-ID, SEARCHED BY 1200-LOOKUP-INGREDIENT IN       *
000600*    DOGFDPLN) BEFORE THE DOG FILE IS READ.  NUTRIENT DENSITIES     *
000700*    ARE PER 100 GRAMS OF THE INGREDIENT AS PURCHASED/PREPARED.     *
000800*                                                                    *
000900*    91  KAB  ORIGINAL INGREDIENT LAYOUT, USDA + BRAND SOURCES      *
001000*    95  KAB  ADDED SOURCE-TYPE 'USER' FOR HOME-ENTERED ITEMS -     *
001100*                  WI-1873                                          *
001200*    99  RJP  Y2K SCAN OF THIS MEMBER - NO DATE FIELDS, NO CHANGE   *
001300*                                                                    *
001400**********************************************************************
001500 01  INGREDIENT-RECORD.
001600     05  ING-ID                      PIC 9(5).
001700     05  ING-NAME                    PIC X(25).
001800     05  ING-SOURCE-TYPE             PIC X(5).
001900         88  ING-SOURCE-USDA             VALUE 'USDA '.
002000         88  ING-SOURCE-BRAND            VALUE 'BRAND'.
002100         88  ING-SOURCE-USER             VALUE 'USER '.
002200     05  ING-KCAL-PER-100G           PIC 9(4)V99.
002300     05  ING-KCAL-REDEF REDEFINES ING-KCAL-PER-100G.
002400         10  ING-KCAL-WHOLE          PIC 9(4).
002500         10  ING-KCAL-HUNDREDTHS     PIC 99.
002600     05  ING-PROTEIN-G-100G          PIC 9(3)V99.
002700     05  ING-FAT-G-100G              PIC 9(3)V99.
002800     05  ING-CARBS-G-100G            PIC 9(3)V99.
002900     05  ING-CALCIUM-MG-100G         PIC 9(5)V99.
003000     05  ING-PHOS-MG-100G            PIC 9(5)V99.
003100     05  ING-IRON-MG-100G            PIC 9(3)V99.
003200     05  ING-ZINC-MG-100G            PIC 9(3)V99.
003300     05  ING-VIT-A-MCG-100G          PIC 9(5)V99.
003400     05  ING-VIT-D-MCG-100G          PIC 9(3)V99.
003500     05  ING-VIT-E-MG-100G           PIC 9(3)V99.
003600     05  FILLER                      PIC X(13).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DOGFDSUM.
000300 AUTHOR. K A BALSUBRAMANIAN.
000400 INSTALLATION. VETNUTRI SYSTEMS DIVISION.
000500 DATE-WRITTEN. 06/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  DAILY SUMMARY IS RUN AFTER DOGFDPLN, ONCE THE FEEDING-LOG HAS     *
001200*  BEEN POSTED FOR THE DAY.  IT LOADS THE DOG MASTER INTO STORAGE,   *
001300*  THEN CONTROL-BREAKS THE FEEDING-LOG (SORTED BY DOG-ID, DATE)      *
001400*  SUMMING KCAL FED AND MEAL COUNT FOR EACH DOG/DATE, COMPARES THE   *
001500*  FED TOTAL TO THE DOG'S DAILY TARGET, AND APPENDS A SUMMARY LINE   *
001600*  PER DOG/DATE TO THE SAME REPORT FILE DOGFDPLN WROTE THE FEEDING   *
001700*  PLANS TO.                                                         *
001800*                                                                    *
001900*J    JCL..                                                          *
002000*                                                                    *
002100* //DOGFDSUM EXEC PGM=DOGFDSUM                                       *
002200* //SYSOUT   DD SYSOUT=*                                             *
002300* //DOGS     DD DISP=SHR,DSN=T54.VETNUTRI.DOGS.DATA                  *
002400* //FEEDLOG  DD DISP=SHR,DSN=T54.VETNUTRI.FEEDLOG.DATA               *
002500* //REPORT   DD DSN=T54.VETNUTRI.REPORT.DATA,                        *
002600* //            DISP=(MOD,CATLG,CATLG),UNIT=USER                     *
002700* //SYSIPT   DD DUMMY                                                *
002800* //*                                                                *
002900*                                                                    *
003000*P    ENTRY PARAMETERS..                                            *
003100*     NONE.                                                         *
003200*                                                                    *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                             *
003400*     I/O ERROR ON ANY FILE - ABEND.                                *
003500*     FEEDLOG RECORD FOR A DOG-ID NOT ON THE DOG MASTER - SUMMARY    *
003600*        LINE STILL WRITTEN, TARGET-KCAL SHOWN AS ZERO, ON-TRACK     *
003700*        SHOWN AS 'N' AND A WARNING LINE PRINTED.                    *
003800*                                                                    *
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..                            *
004000*                                                                    *
004100*     DFENERGY ---- RER/MER WHEN THE DOG CARRIES NO KCAL OVERRIDE    *
004200*                                                                    *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                        *
004400*     DOGMAX  ---- TABLE SIZE LIMITS                                *
004500*                                                                    *
004600*    91  KAB  ORIGINAL DAILY SUMMARY, CONVERTED FROM THE NUTRITION   *
004700*                  DESK'S END-OF-DAY WORKSHEET                       *
004800*    94  KAB  TARGET-DAILY-KCAL OVERRIDE HONORED AHEAD OF COMPUTED   *
004900*                  MER, TO MATCH DOGFDPLN 2400 - WI-2201             *
005000*    97  KAB  ON-TRACK TOLERANCE RAISED FROM EXACT MATCH TO 110% OF  *
005100*                  TARGET, NUTRITION DESK WAS SEEING TOO MANY FALSE   *
005200*                  OVER-TARGET FLAGS ON NORMAL DAY-TO-DAY VARIANCE   *
005300*                  - WI-2140                                        *
005400*    98  RJP  Y2K SCAN OF THIS MEMBER - LOG-DATE CONFIRMED FOUR-     *
005500*                  DIGIT YEAR AT INTAKE, NO CHANGE REQUIRED          *
005600*    99  KAB  DOG-ID NOT ON MASTER NO LONGER ABENDS THE RUN - WI-2690*
005700*                  SUMMARY LINE STILL WRITTEN WITH TARGET ZERO       *
005800*    03  KAB  DOG TABLE SEARCH CHANGED FROM LINEAR TO SEARCH ALL     *
005900*                  (BINARY) NOW THAT THE KENNEL EXCEEDS 4000 DOGS -  *
006000*                  WI-3390                                          *
006010*    08  PMS  GRAND MEAL COUNT AND GRAND KCAL FED NOW WRITTEN TO     *
006020*                  THE REPORT AT 310-CLOSE-FILES, NOT JUST           *
006030*                  DISPLAYED TO SYSOUT - WI-3810                     *
006040*    08  PMS  DOG TABLE LOAD NOW CHECKS THE ROW COUNT AGAINST        *
006050*                  DOGMAX'S MAX-DOGS-TABLE AND ABENDS ON OVERFLOW    *
006060*                  INSTEAD OF LETTING DOGMAX SIT UNUSED - WI-3821    *
006100*                                                                    *
006200**********************************************************************
006300 EJECT
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT DOGS-FILE ASSIGN TO DOGS
007100         FILE STATUS IS FS-DOGS.
007200     SELECT FEEDLOG-FILE ASSIGN TO FEEDLOG
007300         FILE STATUS IS FS-FEEDLOG.
007400     SELECT REPORT-FILE ASSIGN TO REPORT
007500         FILE STATUS IS FS-REPORT.
007600 EJECT
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  DOGS-FILE
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  DOGS-REC                       PIC X(80).
008300 FD  FEEDLOG-FILE
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  FEEDLOG-REC                    PIC X(45).
008700 FD  REPORT-FILE
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  REPORT-REC                     PIC X(132).
009100 EJECT
009200 WORKING-STORAGE SECTION.
009300 01  FILLER                          PIC X(32)
009400     VALUE 'DOGFDSUM WORKING STORAGE BEGINS'.
009500**********************************************************************
009600*                         DATA AREAS                                *
009700**********************************************************************
009800 COPY DOGMAX.
009900 COPY DOGREC.
010000 COPY LOGREC.
010100 EJECT
010200**********************************************************************
010300*                     READ ONLY CONSTANTS                           *
010400**********************************************************************
010500 01  READ-ONLY-WORK-AREA.
010600     05  MSG01-IO-ERROR              PIC X(19)
010700                                      VALUE 'I/O ERROR ON FILE -'.
010800     05  ON-TRACK-TOLERANCE          COMP-3 PIC 9(1)V99
010900                                      VALUE 1.10.
011000* SWITCHES AREA
011100     05  END-OF-FILE-INDICATOR       PIC X(1).
011200         88  END-OF-FILE                 VALUE 'Y'.
011300     05  DOG-FOUND-IND               PIC X(1).
011400         88  DOG-FOUND                   VALUE 'Y'.
011500         88  DOG-NOT-FOUND               VALUE 'N'.
011550     05  FILLER                      PIC X(01).
011600 EJECT
011700**********************************************************************
011800*                V A R I A B L E   D A T A   A R E A S              *
011900**********************************************************************
012000 01  FS-STATUS-CODES.
012100     05  FS-DOGS                     PIC X(2).
012200     05  FS-FEEDLOG                  PIC X(2).
012300     05  FS-REPORT                   PIC X(2).
012400 01  FS-STATUS-REDEF REDEFINES FS-STATUS-CODES.
012500     05  FS-STATUS-ENTRY OCCURS 3 TIMES PIC X(2).
012600 01  VARIABLE-WORK-AREA.
012700     05  WS-SUB                      PIC S9(5) COMP VALUE ZERO.
012800     05  WS-SUMMARY-LINES-CNT        PIC S9(7) COMP-3 VALUE ZERO.
012900     05  WS-DOGS-NOT-FOUND-CNT       PIC S9(5) COMP-3 VALUE ZERO.
013000     05  WS-DOGS-OVER-TARGET-CNT     PIC S9(5) COMP-3 VALUE ZERO.
013100     05  WS-GRAND-KCAL-FED           PIC S9(9)V99 COMP-3 VALUE ZERO.
013150     05  WS-GRAND-KCAL-FED-REDEF REDEFINES WS-GRAND-KCAL-FED.
013160         10  WS-GRAND-KCAL-FED-SIGN  PIC X.
013170         10  WS-GRAND-KCAL-FED-DIGITS PIC 9(11).
013180     05  WS-GRAND-MEAL-CNT           PIC S9(7) COMP-3 VALUE ZERO.
013200     05  WS-KCAL-4DEC                COMP-3 PIC S9(7)V9999.
013300     05  WS-KCAL-4DEC-REDEF REDEFINES WS-KCAL-4DEC.
013400         10  WS-KCAL-4DEC-SIGN       PIC X.
013500         10  WS-KCAL-4DEC-DIGITS     PIC 9(10).
013600     05  WS-BREAK-DOG-ID             PIC 9(5).
013700     05  WS-BREAK-DATE               PIC X(10).
013800     05  WS-GROUP-KCAL-FED           PIC 9(7)V99.
013900     05  WS-GROUP-MEAL-CNT           PIC S9(3) COMP.
014000     05  WS-TARGET-KCAL              PIC 9(5)V99.
014100     05  WS-REMAINING-KCAL           PIC 9(5)V99.
014200     05  WS-ON-TRACK-IND             PIC X(1).
014300         88  WS-ON-TRACK                 VALUE 'Y'.
014400         88  WS-NOT-ON-TRACK             VALUE 'N'.
014450     05  FILLER                      PIC X(01).
014500 EJECT
014600**********************************************************************
014700*             DOG MASTER TABLE - LOADED BY 120, SEARCHED BY 230    *
014800**********************************************************************
014900 01  WS-DOG-TABLE-AREA.
015000     05  WS-DOG-TABLE-CNT            PIC S9(5) COMP VALUE ZERO.
015050     05  FILLER                      PIC X(01).
015100     05  WS-DOG-TABLE OCCURS 1 TO 20000 TIMES
015200                      DEPENDING ON WS-DOG-TABLE-CNT
015300                      ASCENDING KEY IS WS-DOG-ID
015400                      INDEXED BY DOG-NDX.
015500         10  WS-DOG-ID               PIC 9(5).
015600         10  WS-DOG-NAME             PIC X(20).
015700         10  WS-DOG-WEIGHT-KG        PIC 9(3)V99.
015800         10  WS-DOG-AGE-YEARS        PIC 9(2)V99.
015900         10  WS-DOG-TARGET-WEIGHT-KG PIC 9(3)V99.
016000         10  WS-DOG-NEUTERED         PIC X(1).
016100         10  WS-DOG-TARGET-DAILY-KCAL PIC 9(5)V99.
016200 EJECT
016300**********************************************************************
016400*             CALL PARAMETER AREA FOR DFENERGY                       *
016500**********************************************************************
016600 01  CALL-ENERGY-AREA.
016700     05  CE-WEIGHT-KG                PIC 9(3)V99.
016800     05  CE-AGE-YEARS                PIC 9(2)V99.
016900     05  CE-TARGET-WEIGHT-KG         PIC 9(3)V99.
017000     05  CE-NEUTERED                 PIC X(1).
017100     05  CE-RER                      PIC 9(5)V99.
017200     05  CE-ACTIVITY-FACTOR          PIC 9(1)V99.
017300     05  CE-MER                      PIC 9(5)V99.
017400     05  CE-RETURN-CODE              PIC X(1).
017450     05  FILLER                      PIC X(01).
017500 EJECT
017600**********************************************************************
017700*                     REPORT PRINT LINES                            *
017800**********************************************************************
017900 01  RP-SUMMARY-HEADER-LINE.
018000     05  FILLER                      PIC X(30)
018100         VALUE 'DAILY FEEDING SUMMARY BY DOG '.
018200     05  FILLER                      PIC X(102) VALUE SPACES.
018300 01  RP-SUMMARY-LINE.
018400     05  FILLER                      PIC X(6)  VALUE 'DOG # '.
018500     05  RP-S-DOG-ID                 PIC 9(5).
018600     05  FILLER                      PIC X(3)  VALUE ' - '.
018700     05  RP-S-DOG-NAME               PIC X(20).
018800     05  FILLER                      PIC X(7)  VALUE ' DATE '.
018900     05  RP-S-DATE                   PIC X(10).
019000     05  FILLER                      PIC X(7)  VALUE ' MEALS '.
019100     05  RP-S-MEAL-CNT               PIC ZZ9.
019200     05  FILLER                      PIC X(6)  VALUE ' FED-'.
019300     05  RP-S-KCAL-FED               PIC ZZZZ9.99.
019400     05  FILLER                      PIC X(9)  VALUE ' TARGET-'.
019500     05  RP-S-TARGET-KCAL            PIC ZZZZ9.99.
019600     05  FILLER                      PIC X(6)  VALUE ' REM-'.
019700     05  RP-S-REMAINING-KCAL         PIC ZZZZ9.99.
019800     05  FILLER                      PIC X(11) VALUE ' ON TRACK-'.
019900     05  RP-S-ON-TRACK               PIC X(1).
020000     05  FILLER                      PIC X(35) VALUE SPACES.
020100 01  RP-WARNING-LINE.
020200     05  FILLER                      PIC X(9)  VALUE '**WARN**'.
020300     05  FILLER                      PIC X(6)  VALUE ' DOG #'.
020400     05  RP-W-DOG-ID                 PIC 9(5).
020500     05  FILLER                      PIC X(38)
020600         VALUE ' NOT ON DOG MASTER - TARGET SHOWN 0.'.
020700     05  FILLER                      PIC X(74) VALUE SPACES.
020800 01  RP-CONTROL-LINE.
020900     05  FILLER                      PIC X(20) VALUE SPACES.
021000     05  RP-C-VALUE                  PIC ZZZZZZ9.
021100     05  FILLER                      PIC X(105) VALUE SPACES.
021110 01  RP-CONTROL-KCAL-LINE.
021120     05  FILLER                      PIC X(20) VALUE SPACES.
021130     05  RP-CK-VALUE                 PIC ZZZZZZ9.99.
021140     05  FILLER                      PIC X(102) VALUE SPACES.
021200 01  FILLER                          PIC X(32)
021300     VALUE 'DOGFDSUM WORKING STORAGE ENDS  '.
021400 EJECT
021500 PROCEDURE DIVISION.
021600**********************************************************************
021700*                        MAINLINE LOGIC                             *
021800**********************************************************************
021900 000-MAINLINE.
022000     PERFORM 100-INITIALIZATION
022100         THRU 100-INITIALIZATION-EXIT.
022200     PERFORM 200-PROCESS-MAINLINE
022300         THRU 200-PROCESS-MAINLINE-EXIT
022400         UNTIL END-OF-FILE.
022500     PERFORM 300-TERMINATION
022600         THRU 300-TERMINATION-EXIT.
022700     GOBACK.
022800 EJECT
022900**********************************************************************
023000*                         INITIALIZATION                           *
023100**********************************************************************
023200 100-INITIALIZATION.
023300     MOVE SPACE TO END-OF-FILE-INDICATOR.
023400     MOVE ZERO TO WS-SUMMARY-LINES-CNT WS-DOGS-NOT-FOUND-CNT
023500                  WS-DOGS-OVER-TARGET-CNT WS-GRAND-KCAL-FED
023550                  WS-GRAND-MEAL-CNT
023600                  WS-DOG-TABLE-CNT.
023700     PERFORM 110-OPEN-FILES
023800         THRU 110-OPEN-FILES-EXIT.
023900     PERFORM 120-LOAD-DOG-TABLE
024000         THRU 120-LOAD-DOG-TABLE-EXIT.
024100     WRITE REPORT-REC FROM RP-SUMMARY-HEADER-LINE.
024200     IF FS-REPORT NOT = '00'
024300         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
024400         GO TO 999-ABEND
024500     END-IF.
024600     PERFORM 210-READ-FEEDLOG
024700         THRU 210-READ-FEEDLOG-EXIT.
024800 100-INITIALIZATION-EXIT.
024900     EXIT.
025000 EJECT
025100**********************************************************************
025200*                         OPEN ALL FILES                           *
025300**********************************************************************
025400 110-OPEN-FILES.
025500     OPEN INPUT DOGS-FILE.
025600     IF FS-DOGS NOT = '00'
025700         DISPLAY MSG01-IO-ERROR 'DOGS ' FS-DOGS
025800         GO TO 999-ABEND
025900     END-IF.
026000     OPEN INPUT FEEDLOG-FILE.
026100     IF FS-FEEDLOG NOT = '00'
026200         DISPLAY MSG01-IO-ERROR 'FEEDLOG ' FS-FEEDLOG
026300         GO TO 999-ABEND
026400     END-IF.
026500     OPEN EXTEND REPORT-FILE.
026600     IF FS-REPORT NOT = '00'
026700         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
026800         GO TO 999-ABEND
026900     END-IF.
027000 110-OPEN-FILES-EXIT.
027100     EXIT.
027200 EJECT
027300**********************************************************************
027400*        LOAD DOG MASTER INTO WS-DOG-TABLE (SORTED BY DOG-ID)      *
027500**********************************************************************
027600 120-LOAD-DOG-TABLE.
027700     READ DOGS-FILE INTO DOG-RECORD
027800         AT END
027900             GO TO 120-LOAD-DOG-TABLE-EXIT
028000     END-READ.
028100     IF FS-DOGS NOT = '00'
028200         DISPLAY MSG01-IO-ERROR 'DOGS ' FS-DOGS
028300         GO TO 999-ABEND
028400     END-IF.
028410     IF WS-DOG-TABLE-CNT NOT LESS THAN MAX-DOGS-TABLE
028420         DISPLAY 'DOGFDSUM - DOG TABLE FULL AT ' MAX-DOGS-TABLE
028430         GO TO 999-ABEND
028440     END-IF.
028500     ADD 1 TO WS-DOG-TABLE-CNT.
028600     SET DOG-NDX TO WS-DOG-TABLE-CNT.
028700     MOVE DOG-ID                 TO WS-DOG-ID (DOG-NDX).
028800     MOVE DOG-NAME               TO WS-DOG-NAME (DOG-NDX).
028900     MOVE DOG-WEIGHT-KG          TO WS-DOG-WEIGHT-KG (DOG-NDX).
029000     MOVE DOG-AGE-YEARS          TO WS-DOG-AGE-YEARS (DOG-NDX).
029100     MOVE DOG-TARGET-WEIGHT-KG   TO WS-DOG-TARGET-WEIGHT-KG
029200                                    (DOG-NDX).
029300     MOVE DOG-NEUTERED           TO WS-DOG-NEUTERED (DOG-NDX).
029400     MOVE DOG-TARGET-DAILY-KCAL  TO WS-DOG-TARGET-DAILY-KCAL
029500                                    (DOG-NDX).
029600     GO TO 120-LOAD-DOG-TABLE.
029700 120-LOAD-DOG-TABLE-EXIT.
029800     EXIT.
029900 EJECT
030000**********************************************************************
030100*   PROCESS MAINLINE - ONE ITERATION PER DOG/DATE CONTROL GROUP    *
030200**********************************************************************
030300 200-PROCESS-MAINLINE.
030400     MOVE LOG-DOG-ID TO WS-BREAK-DOG-ID.
030500     MOVE LOG-DATE   TO WS-BREAK-DATE.
030600     MOVE ZERO TO WS-GROUP-KCAL-FED WS-GROUP-MEAL-CNT.
030700     PERFORM 220-PROCESS-LOG-GROUP
030800         THRU 220-PROCESS-LOG-GROUP-EXIT.
030900     PERFORM 230-LOOKUP-DOG-TARGET
031000         THRU 230-LOOKUP-DOG-TARGET-EXIT.
031100     PERFORM 240-WRITE-SUMMARY-LINE
031200         THRU 240-WRITE-SUMMARY-LINE-EXIT.
031300 200-PROCESS-MAINLINE-EXIT.
031400     EXIT.
031500 EJECT
031600**********************************************************************
031700*      READ THE NEXT FEEDING-LOG RECORD                             *
031800**********************************************************************
031900 210-READ-FEEDLOG.
032000     READ FEEDLOG-FILE INTO FEEDING-LOG-RECORD
032100         AT END
032200             SET END-OF-FILE TO TRUE
032300     END-READ.
032400     IF NOT END-OF-FILE
032500         IF FS-FEEDLOG NOT = '00'
032600             DISPLAY MSG01-IO-ERROR 'FEEDLOG ' FS-FEEDLOG
032700             GO TO 999-ABEND
032800         END-IF
032900     END-IF.
033000 210-READ-FEEDLOG-EXIT.
033100     EXIT.
033200 EJECT
033300**********************************************************************
033400*   ACCUMULATE ALL FEEDLOG LINES FOR THE CURRENT DOG/DATE BREAK,   *
033500*   READING AHEAD UNTIL THE KEY CHANGES OR THE FILE IS EXHAUSTED   *
033600**********************************************************************
033700 220-PROCESS-LOG-GROUP.
033800     ADD LOG-KCAL-FED TO WS-GROUP-KCAL-FED.
033900     ADD 1 TO WS-GROUP-MEAL-CNT.
034000     PERFORM 210-READ-FEEDLOG
034100         THRU 210-READ-FEEDLOG-EXIT.
034200     IF END-OF-FILE
034300         GO TO 220-PROCESS-LOG-GROUP-EXIT
034400     END-IF.
034500     IF LOG-DOG-ID = WS-BREAK-DOG-ID AND LOG-DATE = WS-BREAK-DATE
034600         GO TO 220-PROCESS-LOG-GROUP
034700     END-IF.
034800 220-PROCESS-LOG-GROUP-EXIT.
034900     EXIT.
035000 EJECT
035100**********************************************************************
035200*   LOOK UP THE DOG'S DAILY TARGET - SAME RULE AS DOGFDPLN 2400,   *
035300*   OVERRIDE FIRST, ELSE DFENERGY MER                              *
035400**********************************************************************
035500 230-LOOKUP-DOG-TARGET.
035600     SET DOG-NOT-FOUND TO TRUE.
035700     MOVE ZERO TO WS-TARGET-KCAL.
035800     SEARCH ALL WS-DOG-TABLE
035900         AT END
036000             GO TO 230-DOG-NOT-FOUND
036100         WHEN WS-DOG-ID (DOG-NDX) = WS-BREAK-DOG-ID
036200             SET DOG-FOUND TO TRUE
036300     END-SEARCH.
036400     IF DOG-NOT-FOUND
036500         GO TO 230-DOG-NOT-FOUND
036600     END-IF.
036700     IF WS-DOG-TARGET-DAILY-KCAL (DOG-NDX) NOT = ZERO
036800         MOVE WS-DOG-TARGET-DAILY-KCAL (DOG-NDX)
036900             TO WS-TARGET-KCAL
037000         GO TO 230-LOOKUP-DOG-TARGET-EXIT
037100     END-IF.
037200     MOVE WS-DOG-WEIGHT-KG (DOG-NDX)        TO CE-WEIGHT-KG.
037300     MOVE WS-DOG-AGE-YEARS (DOG-NDX)        TO CE-AGE-YEARS.
037400     MOVE WS-DOG-TARGET-WEIGHT-KG (DOG-NDX) TO CE-TARGET-WEIGHT-KG.
037500     MOVE WS-DOG-NEUTERED (DOG-NDX)         TO CE-NEUTERED.
037600     CALL 'DFENERGY' USING CE-WEIGHT-KG
037700                           CE-AGE-YEARS
037800                           CE-TARGET-WEIGHT-KG
037900                           CE-NEUTERED
038000                           CE-RER
038100                           CE-ACTIVITY-FACTOR
038200                           CE-MER
038300                           CE-RETURN-CODE.
038400     MOVE CE-MER TO WS-TARGET-KCAL.
038500     GO TO 230-LOOKUP-DOG-TARGET-EXIT.
038600 230-DOG-NOT-FOUND.
038700     ADD 1 TO WS-DOGS-NOT-FOUND-CNT.
038800     MOVE WS-BREAK-DOG-ID TO RP-W-DOG-ID.
038900     WRITE REPORT-REC FROM RP-WARNING-LINE.
039000     IF FS-REPORT NOT = '00'
039100         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
039200         GO TO 999-ABEND
039300     END-IF.
039400 230-LOOKUP-DOG-TARGET-EXIT.
039500     EXIT.
039600 EJECT
039700**********************************************************************
039800*   WRITE ONE SUMMARY LINE - REMAINING = MAX(0,TARGET-FED), ON      *
039900*   TRACK WHEN FED DOES NOT EXCEED 110% OF TARGET                   *
040000**********************************************************************
040100 240-WRITE-SUMMARY-LINE.
040200     IF WS-GROUP-KCAL-FED GREATER THAN WS-TARGET-KCAL
040300         COMPUTE WS-REMAINING-KCAL = ZERO
040400     ELSE
040500         COMPUTE WS-REMAINING-KCAL =
040600             WS-TARGET-KCAL - WS-GROUP-KCAL-FED
040700     END-IF.
040800     COMPUTE WS-KCAL-4DEC ROUNDED = WS-TARGET-KCAL *
040900         ON-TRACK-TOLERANCE.
041000     IF WS-GROUP-KCAL-FED NOT GREATER THAN WS-KCAL-4DEC
041100         SET WS-ON-TRACK TO TRUE
041200     ELSE
041300         SET WS-NOT-ON-TRACK TO TRUE
041400         ADD 1 TO WS-DOGS-OVER-TARGET-CNT
041500     END-IF.
041600     MOVE WS-BREAK-DOG-ID     TO RP-S-DOG-ID.
041700     IF DOG-FOUND
041800         MOVE WS-DOG-NAME (DOG-NDX) TO RP-S-DOG-NAME
041900     ELSE
042000         MOVE SPACES TO RP-S-DOG-NAME
042100     END-IF.
042200     MOVE WS-BREAK-DATE       TO RP-S-DATE.
042300     MOVE WS-GROUP-MEAL-CNT   TO RP-S-MEAL-CNT.
042400     MOVE WS-GROUP-KCAL-FED   TO RP-S-KCAL-FED.
042500     MOVE WS-TARGET-KCAL      TO RP-S-TARGET-KCAL.
042600     MOVE WS-REMAINING-KCAL   TO RP-S-REMAINING-KCAL.
042700     MOVE WS-ON-TRACK-IND     TO RP-S-ON-TRACK.
042800     WRITE REPORT-REC FROM RP-SUMMARY-LINE.
042900     IF FS-REPORT NOT = '00'
043000         DISPLAY MSG01-IO-ERROR 'REPORT ' FS-REPORT
043100         GO TO 999-ABEND
043200     END-IF.
043300     ADD 1 TO WS-SUMMARY-LINES-CNT.
043400     ADD WS-GROUP-KCAL-FED TO WS-GRAND-KCAL-FED.
043450     ADD WS-GROUP-MEAL-CNT TO WS-GRAND-MEAL-CNT.
043500 240-WRITE-SUMMARY-LINE-EXIT.
043600     EXIT.
043700 EJECT
043800**********************************************************************
043900*                          TERMINATION                              *
044000**********************************************************************
044100 300-TERMINATION.
044200     PERFORM 310-CLOSE-FILES
044300         THRU 310-CLOSE-FILES-EXIT.
044400     PERFORM 320-DISPLAY-COUNTERS
044500         THRU 320-DISPLAY-COUNTERS-EXIT.
044600 300-TERMINATION-EXIT.
044700     EXIT.
044800 EJECT
044900**********************************************************************
045000*                        CLOSE ALL FILES                            *
045100**********************************************************************
045200 310-CLOSE-FILES.
045300     MOVE WS-SUMMARY-LINES-CNT TO RP-C-VALUE.
045310     MOVE 'SUMMARY LINES WRIT- ' TO FILLER OF RP-CONTROL-LINE.
045400     WRITE REPORT-REC FROM RP-CONTROL-LINE.
045500     MOVE WS-DOGS-NOT-FOUND-CNT TO RP-C-VALUE.
045510     MOVE 'DOGS NOT ON MASTER- ' TO FILLER OF RP-CONTROL-LINE.
045600     WRITE REPORT-REC FROM RP-CONTROL-LINE.
045700     MOVE WS-DOGS-OVER-TARGET-CNT TO RP-C-VALUE.
045710     MOVE 'DOGS OVER TARGET  - ' TO FILLER OF RP-CONTROL-LINE.
045800     WRITE REPORT-REC FROM RP-CONTROL-LINE.
045810     MOVE WS-GRAND-MEAL-CNT TO RP-C-VALUE.
045820     MOVE 'GRAND MEALS FED   - ' TO FILLER OF RP-CONTROL-LINE.
045830     WRITE REPORT-REC FROM RP-CONTROL-LINE.
045840     MOVE WS-GRAND-KCAL-FED TO RP-CK-VALUE.
045850     MOVE 'GRAND KCAL FED    - ' TO FILLER OF RP-CONTROL-KCAL-LINE.
045860     WRITE REPORT-REC FROM RP-CONTROL-KCAL-LINE.
045900     CLOSE DOGS-FILE FEEDLOG-FILE REPORT-FILE.
046000 310-CLOSE-FILES-EXIT.
046100     EXIT.
046200 EJECT
046300**********************************************************************
046400*                    DISPLAY RUN COUNTERS TO SYSOUT                 *
046500**********************************************************************
046600 320-DISPLAY-COUNTERS.
046700     DISPLAY 'DOGFDSUM PROCESSING COMPLETE'.
046800     DISPLAY 'SUMMARY LINES WRITTEN: ' WS-SUMMARY-LINES-CNT.
046900     DISPLAY 'DOGS NOT ON MASTER:    ' WS-DOGS-NOT-FOUND-CNT.
047000     DISPLAY 'DOGS OVER TARGET:      ' WS-DOGS-OVER-TARGET-CNT.
047050     DISPLAY 'GRAND MEALS FED:       ' WS-GRAND-MEAL-CNT.
047100     DISPLAY 'TOTAL KCAL FED:        ' WS-GRAND-KCAL-FED.
047200 320-DISPLAY-COUNTERS-EXIT.
047300     EXIT.
047400 EJECT
047500**********************************************************************
047600*                           ABEND                                   *
047700**********************************************************************
047800 999-ABEND.
047900     DISPLAY 'PROGRAM ABENDING - DOGFDSUM'.
048000     STOP RUN.

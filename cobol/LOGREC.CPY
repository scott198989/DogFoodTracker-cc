000100**********************************************************************
000200*                                                                    *
000300*    LOGREC  --  DAILY FEEDING-LOG EVENT RECORD                     *
000400*    ONE RECORD PER FEEDING EVENT.  FILE IS SORTED BY LOG-DOG-ID,   *
000500*    LOG-DATE ASCENDING; DOGFDSUM CONTROL-BREAKS ON THAT KEY PAIR.  *
001100*                                                                    *
001200*    91  KAB  ORIGINAL FEEDING-LOG LAYOUT                           *
001300*    98  RJP  LOG-DATE CONFIRMED FOUR-DIGIT YEAR AT INTAKE - Y2K    *
001400*                  REVIEW, NO LAYOUT CHANGE REQUIRED               *
001500*    02  KAB  ADDED MEAL-TYPE 'OTHER' FOR SUPPLEMENT DOSES - WI-2960*
001600*                                                                    *
001700**********************************************************************
001800 01  FEEDING-LOG-RECORD.
001900     05  LOG-DOG-ID                  PIC 9(5).
002000     05  LOG-DATE                    PIC X(10).
002100     05  LOG-DATE-REDEF REDEFINES LOG-DATE.
002200         10  LOG-DATE-YYYY           PIC 9(4).
002300         10  FILLER                  PIC X(1).
002400         10  LOG-DATE-MM             PIC 9(2).
002500         10  FILLER                  PIC X(1).
002600         10  LOG-DATE-DD             PIC 9(2).
002700     05  LOG-MEAL-TYPE               PIC X(10).
002800         88  LOG-MEAL-BREAKFAST          VALUE 'BREAKFAST '.
002900         88  LOG-MEAL-DINNER             VALUE 'DINNER    '.
003000         88  LOG-MEAL-TREAT              VALUE 'TREAT     '.
003100         88  LOG-MEAL-OTHER              VALUE 'OTHER     '.
003200     05  LOG-KCAL-FED                PIC 9(5)V99.
003300     05  FILLER                      PIC X(13).

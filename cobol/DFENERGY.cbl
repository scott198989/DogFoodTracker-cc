000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DFENERGY.
000300 AUTHOR. K A BALSUBRAMANIAN.
000400 INSTALLATION. VETNUTRI SYSTEMS DIVISION.
000500 DATE-WRITTEN. 04/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  COMPUTES A DOG'S RESTING ENERGY REQUIREMENT (RER), SELECTS THE   *
001200*  ACTIVITY FACTOR FOR ITS LIFE STAGE / WEIGHT GOAL / NEUTER        *
001300*  STATUS, AND RETURNS THE MAINTENANCE ENERGY REQUIREMENT (MER).    *
001400*  CALLED BY DOGFDPLN (PARAGRAPH 2300) FOR EVERY DOG ON FILE AND    *
001500*  BY DOGFDSUM (PARAGRAPH 230) WHEN A DOG HAS NO KCAL OVERRIDE.     *
001600*                                                                    *
001700*P    ENTRY PARAMETERS..                                            *
001800*     DF-WEIGHT-KG        CURRENT WEIGHT, KG (MUST BE > 0)          *
001900*     DF-AGE-YEARS        AGE IN YEARS, FRACTIONAL FOR PUPPIES      *
002000*     DF-TARGET-WEIGHT-KG TARGET WEIGHT, KG; ZERO = NO TARGET       *
002100*     DF-NEUTERED         'Y' OR 'N'                                *
002200*     DF-RER              RETURNED - RESTING ENERGY REQUIREMENT     *
002300*     DF-ACTIVITY-FACTOR  RETURNED - FACTOR APPLIED TO RER          *
002400*     DF-MER              RETURNED - MAINTENANCE ENERGY REQUIREMENT *
002500*     DF-RETURN-CODE      '0' = OK, '8' = WEIGHT NOT POSITIVE       *
002600*                                                                    *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                             *
002800*     NON-POSITIVE DF-WEIGHT-KG - RETURNS DF-RETURN-CODE '8' AND    *
002900*     LEAVES DF-RER, DF-MER AT ZERO.  CALLER REJECTS THE DOG.       *
003000*                                                                    *
003100*U    USER CONSTANTS AND TABLES REFERENCED..                        *
003200*     NONE.                                                         *
003300*                                                                    *
003400*    91  KAB  ORIGINAL RER/MER ROUTINE, PULLED OUT OF DOGFDPLN SO   *
003500*                  DOGFDSUM COULD SHARE THE SAME ARITHMETIC         *
003600*    93  KAB  CORRECTED YOUNG-PUPPY BREAK FROM 6 MONTHS TO 4        *
003700*                  MONTHS PER REVISED AAFCO GUIDANCE - WI-1004      *
003800*    98  RJP  Y2K SCAN - NO DATE FIELDS IN THIS MEMBER, NO CHANGE   *
003900*    01  KAB  WEIGHT-GOAL FACTOR NOW CHECKED BEFORE NEUTER STATUS   *
004000*                  SO A DOG ON A DIET DOESN'T GET THE INTACT/FIXED  *
004100*                  ADULT FACTOR INSTEAD - WI-2732                   *
004200*    06  KAB  RER NOW CARRIES 4 DECIMAL PLACES INTERNALLY BEFORE    *
004300*                  THE CALLER ROUNDS FOR PRINT - WI-3348            *
004310*    08  PMS  DF-RER NOW ROUNDED FROM WS-RER-4DEC INSTEAD OF        *
004320*                  TRUNCATED BY A PLAIN MOVE, AND DF-MER IS FIGURED *
004330*                  OFF THE 4-DECIMAL RER SO THE ROUNDING AT DF-RER  *
004340*                  NO LONGER BLEEDS INTO THE MER - WI-3810          *
004350*    08  PMS  ACTIVITY FACTORS NOW PULLED FROM ACTIVITY-FACTOR-     *
004360*                  TABLE BY POSITION INSTEAD OF SIX SEPARATE        *
004370*                  ELEMENTARY ITEMS - ONE TABLE TO MAINTAIN         *
004380*                  WHEN AAFCO REVISES A FACTOR - WI-3810            *
004400*                                                                    *
004500**********************************************************************
004600 EJECT
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 EJECT
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                          PIC X(32)
005500     VALUE 'DFENERGY WORKING STORAGE BEGINS'.
005600**********************************************************************
005700*                     READ ONLY CONSTANTS                           *
005800**********************************************************************
005900 01  ENERGY-CONSTANTS.
006000     05  RER-COEFFICIENT             COMP-3 PIC 9(3)V9(4)
006100                                      VALUE 70.0000.
006200     05  RER-EXPONENT                COMP-3 PIC 9(1)V9(4)
006300                                      VALUE 0.7500.
006400     05  YOUNG-PUPPY-AGE-LIMIT       COMP-3 PIC 9(1)V9(4)
006500                                      VALUE 0.3333.
006600     05  OLD-PUPPY-AGE-LIMIT         COMP-3 PIC 9(1)V9(4)
006700                                      VALUE 1.0000.
007350     05  FILLER                      PIC X(01).
007400**********************************************************************
007500*                V A R I A B L E   D A T A   A R E A S              *
007600**********************************************************************
007700 01  VARIABLE-WORK-AREA.
007800     05  WS-RER-4DEC                 COMP-3 PIC S9(5)V9(4).
007810     05  WS-RER-4DEC-REDEF REDEFINES WS-RER-4DEC.
007820         10  WS-RER-4DEC-SIGN        PIC X.
007830         10  WS-RER-4DEC-DIGITS      PIC 9(8).
007850     05  FILLER                      PIC X(01).
007900 01  ACTIVITY-FACTOR-TABLE-AREA.
007905*    ENTRY 1 YOUNG PUPPY, 2 OLDER PUPPY, 3 WEIGHT LOSS,
007906*    4 WEIGHT GAIN, 5 NEUTERED ADULT, 6 INTACT ADULT - THE
007907*    ORDER 2000-SELECT-ACTIVITY-FACTOR APPLIES THE RULES IN.
007910     05  ACTIVITY-FACTOR-LIST.
007920         10  FILLER  COMP-3 PIC 9(1)V99 VALUE 3.00.
007930         10  FILLER  COMP-3 PIC 9(1)V99 VALUE 2.00.
007940         10  FILLER  COMP-3 PIC 9(1)V99 VALUE 1.10.
007950         10  FILLER  COMP-3 PIC 9(1)V99 VALUE 1.80.
007960         10  FILLER  COMP-3 PIC 9(1)V99 VALUE 1.60.
007965         10  FILLER  COMP-3 PIC 9(1)V99 VALUE 1.80.
007970     05  ACTIVITY-FACTOR-TABLE REDEFINES ACTIVITY-FACTOR-LIST.
007980         10  ACTIVITY-FACTOR-ENTRY OCCURS 6 TIMES
007990                                     COMP-3 PIC 9(1)V99.
008000 01  FILLER                          PIC X(32)
008010     VALUE 'DFENERGY WORKING STORAGE ENDS  '.
008100 EJECT
008200 LINKAGE SECTION.
008300 01  DF-ENERGY-PARMS.
008400     05  DF-WEIGHT-KG                PIC 9(3)V99.
008500     05  DF-AGE-YEARS                PIC 9(2)V99.
008600     05  DF-TARGET-WEIGHT-KG         PIC 9(3)V99.
008700     05  DF-NEUTERED                 PIC X(1).
008800     05  DF-RER                      PIC 9(5)V99.
008900     05  DF-ACTIVITY-FACTOR          PIC 9(1)V99.
009000     05  DF-MER                      PIC 9(5)V99.
009010     05  DF-MER-REDEF REDEFINES DF-MER.
009020         10  DF-MER-WHOLE            PIC 9(5).
009030         10  DF-MER-HUNDREDTHS       PIC 99.
009100     05  DF-RETURN-CODE              PIC X(1).
009200         88  DF-ENERGY-OK                VALUE '0'.
009300         88  DF-ENERGY-BAD-WEIGHT        VALUE '8'.
009350     05  FILLER                      PIC X(01).
009400 EJECT
009500 PROCEDURE DIVISION USING DF-ENERGY-PARMS.
009600**********************************************************************
009700*                        MAINLINE LOGIC                             *
009800**********************************************************************
009900 1000-CONTROL-PROCESS.
010000     MOVE '0' TO DF-RETURN-CODE.
010100     MOVE ZERO TO DF-RER DF-MER DF-ACTIVITY-FACTOR.
010200     IF DF-WEIGHT-KG NOT GREATER THAN ZERO
010300         MOVE '8' TO DF-RETURN-CODE
010400         GO TO 1000-CONTROL-PROCESS-EXIT
010500     END-IF.
010600     PERFORM 2000-SELECT-ACTIVITY-FACTOR
010700         THRU 2099-SELECT-ACTIVITY-FACTOR-EXIT.
010800     PERFORM 3000-COMPUTE-RER
010900         THRU 3099-COMPUTE-RER-EXIT.
011000     COMPUTE DF-MER ROUNDED = WS-RER-4DEC * DF-ACTIVITY-FACTOR.
011100 1000-CONTROL-PROCESS-EXIT.
011200     EXIT.
011300 EJECT
011400**********************************************************************
011500*              SELECT ACTIVITY FACTOR (BUSINESS RULES/ENERGY-CALC)  *
011600**********************************************************************
011700 2000-SELECT-ACTIVITY-FACTOR.
011800* RULE 1 - PUPPIES UNDER ONE YEAR
011900     IF DF-AGE-YEARS LESS THAN OLD-PUPPY-AGE-LIMIT
012000         IF DF-AGE-YEARS LESS THAN YOUNG-PUPPY-AGE-LIMIT
012100             MOVE ACTIVITY-FACTOR-ENTRY (1) TO DF-ACTIVITY-FACTOR
012200         ELSE
012300             MOVE ACTIVITY-FACTOR-ENTRY (2) TO DF-ACTIVITY-FACTOR
012400         END-IF
012500         GO TO 2099-SELECT-ACTIVITY-FACTOR-EXIT
012600     END-IF.
012700* RULE 2 - WEIGHT GOAL IN EFFECT
012800     IF DF-TARGET-WEIGHT-KG GREATER THAN ZERO
012900         IF DF-TARGET-WEIGHT-KG LESS THAN DF-WEIGHT-KG
013000             MOVE ACTIVITY-FACTOR-ENTRY (3) TO DF-ACTIVITY-FACTOR
013100             GO TO 2099-SELECT-ACTIVITY-FACTOR-EXIT
013200         END-IF
013300         IF DF-TARGET-WEIGHT-KG GREATER THAN DF-WEIGHT-KG
013400             MOVE ACTIVITY-FACTOR-ENTRY (4) TO DF-ACTIVITY-FACTOR
013500             GO TO 2099-SELECT-ACTIVITY-FACTOR-EXIT
013600         END-IF
013700     END-IF.
013800* RULE 3 - ADULT, NO WEIGHT GOAL - NEUTER STATUS DECIDES
013900     IF DF-NEUTERED = 'Y'
014000         MOVE ACTIVITY-FACTOR-ENTRY (5) TO DF-ACTIVITY-FACTOR
014100     ELSE
014200         MOVE ACTIVITY-FACTOR-ENTRY (6) TO DF-ACTIVITY-FACTOR
014300     END-IF.
014400 2099-SELECT-ACTIVITY-FACTOR-EXIT.
014500     EXIT.
014600 EJECT
014700**********************************************************************
014800*         COMPUTE RER = 70 * (WEIGHT-KG ** 0.75), HELD TO 4         *
014900*         DECIMAL PLACES INTERNALLY PER THE 0.01 KCAL PRECISION     *
015000*         THIS SHOP REQUIRES ON THE PRINTED FEEDING PLAN.           *
015100**********************************************************************
015200 3000-COMPUTE-RER.
015300     COMPUTE WS-RER-4DEC ROUNDED =
015400         RER-COEFFICIENT * (DF-WEIGHT-KG ** RER-EXPONENT).
015500     COMPUTE DF-RER ROUNDED = WS-RER-4DEC.
015600 3099-COMPUTE-RER-EXIT.
015700     EXIT.
